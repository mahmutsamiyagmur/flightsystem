000100*************************************************************
000200 IDENTIFICATION DIVISION.
000300*************************************************************
000400 PROGRAM-ID.     LOCMAINT.
000500 AUTHOR.         D BLACK.
000600 INSTALLATION.   LIBERTY TRANSIT PLANNING - RT DESK.
000700 DATE-WRITTEN.   09/14/1987.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - ROUTING DESK USE ONLY.
001000*
001100*  REMARKS:
001200*  MAINTAINS THE LOCATION MASTER (LOCMAST). READS LOCMAST IN
001300*  FULL INTO A TABLE, APPLIES EVERY TRANSACTION ON LOCTRANIN
001400*  AGAINST THE TABLE (ADD/CHANGE/DELETE/LIST-ALL/GET-ID/
001500*  GET-CODE), THEN REWRITES THE WHOLE TABLE OUT TO LOCNEW -
001600*  LOCMAST HAS NO KEYED ACCESS SO A FLAT OLD-MASTER/
001700*  TRANSACTION/NEW-MASTER PASS IS HOW THIS SHOP REBUILDS IT.
001800*  AN ACTIVITY REPORT SHOWS WHAT HAPPENED TO EACH TRANSACTION,
001900*  INCLUDING REJECTS.
002000*
002100*-------------------------------------------------------------*
002200*  MODIFICATION HISTORY:
002300*
002400*    WRITTEN:   09/14/1987  D BLACK
002500*               ORIGINAL LOAD/ADD/CHANGE/DELETE PASS OVER THE
002600*               LOCATION MASTER.
002700*
002800*    MODIFIED:  03/05/1990  D BLACK
002900*               RT-048 - ADDED THE LIST-ALL AND GET-ID ACTION        RT048
003000*               CODES SO THE RT DESK COULD PULL A LOCATION
003100*               WITHOUT A FULL FILE PRINT.
003200*
003300*    MODIFIED:  08/22/1994  T WEE
003400*               RT-151 - ADDED GET-CODE ACTION AND THE CODE          RT151
003500*               UNIQUENESS CHECK ON ADD - TWO LOCATIONS HAD          RT151
003600*               SLIPPED IN WITH THE SAME CODE AND ROUTE SEARCH       RT151
003700*               WAS DOUBLE-COUNTING LEGS THROUGH BOTH OF THEM.
003800*
003900*    MODIFIED:  02/02/1999  T WEE
004000*               RT-Y2K - NO DATE FIELDS ON THIS MASTER, NOTHING      RTY2K
004100*               TO CONVERT. LOGGED FOR THE Y2K AUDIT BINDER.
004200*
004300*    MODIFIED:  11/11/2004  R SINGH
004400*               RT-210 - CHANGE OF LOC-CODE ON AN EXISTING           RT210
004500*               RECORD NO LONGER CHECKS ITSELF FOR A DUPLICATE       RT210
004600*               WHEN THE CODE ISN'T ACTUALLY CHANGING.               RT210
004700*
004800*    MODIFIED:
004900*    PROGRAMMER:
005000*    MODIFICATION:
005100*
005200*************************************************************
005300 ENVIRONMENT DIVISION.
005400*************************************************************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-RS6000.
005700 OBJECT-COMPUTER.  IBM-RS6000.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     CLASS ACTION-DIGIT IS "1" "2" "3" "4" "5" "6"
006100     UPSI-0 IS LOC-RERUN-SWITCH.
006200*
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     COPY LOCSEL.
006600     SELECT LOCTRANIN ASSIGN TO LOCTRAN
006700            ORGANIZATION IS SEQUENTIAL
006800            FILE STATUS IS WS-LTI-STATUS.
006900     SELECT LOCNEW    ASSIGN TO LOCNEW
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-NEW-STATUS.
007200     SELECT LOCRPT    ASSIGN TO LOCRPT
007300            FILE STATUS IS WS-RPT-STATUS.
007400*
007500*************************************************************
007600 DATA DIVISION.
007700*************************************************************
007800 FILE SECTION.
007900*
008000 FD  LOCMAST
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS LOC-MASTER-REC.
008300 COPY LOCMAST.
008400*
008500 FD  LOCTRANIN
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS LOC-TRAN-REC.
008800 COPY LOCTRAN.
008900*
009000 FD  LOCNEW
009100     LABEL RECORDS ARE STANDARD
009200     DATA RECORD IS LOC-NEW-REC.
009300 COPY LOCMAST REPLACING ==LOC-MASTER-REC== BY ==LOC-NEW-REC==,
009400                        ==LOC-ID==      BY ==LOC-NEW-ID==,
009500                        ==LOC-NAME==    BY ==LOC-NEW-NAME==,
009600                        ==LOC-COUNTRY== BY ==LOC-NEW-COUNTRY==,
009700                        ==LOC-CITY==    BY ==LOC-NEW-CITY==,
009800                        ==LOC-CODE==    BY ==LOC-NEW-CODE==.
009900*
010000 FD  LOCRPT
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS LINEPR.
010300 01  LINEPR                      PIC X(80).
010400*
010500 WORKING-STORAGE SECTION.
010600*************************************************************
010700 01  FILLER                      PIC X(24)        VALUE
010800     "** PROGRAM LOCMAINT **".
010900*
010910*----------------- STANDALONE SCALARS (77-LEVEL) -------------*
010920 77  WS-LOC-CNT                  PIC 9(05) COMP VALUE 0.
010930 77  WS-NEXT-LOC-ID              PIC 9(09) COMP VALUE 0.
010940 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
010950     88  WS-FOUND                    VALUE "Y".
010960     88  WS-NOT-FOUND                VALUE "N".
010970*
011000 01  WS-FILE-STATUSES.
011100     05  WS-LOC-STATUS           PIC XX     VALUE "00".
011200     05  WS-LTI-STATUS           PIC XX     VALUE "00".
011300     05  WS-NEW-STATUS           PIC XX     VALUE "00".
011400     05  WS-RPT-STATUS           PIC XX     VALUE "00".
011500     05  FILLER                  PIC X(04).
011700*
011800*----------------- LOCATION TABLE (LOADED IN FULL) ----------*
011900 01  WS-LOC-TABLE-AREA.
012200     05  WS-LOC-ROW OCCURS 500 TIMES
012300                    INDEXED BY WS-LOC-SUB.
012400         10  WS-LOC-ID-T         PIC 9(09).
012500         10  WS-LOC-NAME-T       PIC X(60).
012600         10  WS-LOC-COUNTRY-T    PIC X(40).
012700         10  WS-LOC-CITY-T       PIC X(40).
012800         10  WS-LOC-CODE-T       PIC X(10).
012900         10  WS-LOC-TOMB-SW      PIC X(01) VALUE "N".
013000             88  WS-LOC-TOMBSTONED    VALUE "Y".
013100             88  WS-LOC-LIVE          VALUE "N".
013200     05  FILLER                  PIC X(05).
013300*
013400*----------------- SEARCH/TRANSACTION WORK FIELDS -----------*
013500 01  WS-SEARCH-WORK.
013600     05  WS-MATCH-SUB            PIC 9(05) COMP.
014000     05  WS-DUP-SW               PIC X(01) VALUE "N".
014100         88  WS-DUP-CODE         VALUE "Y".
014200         88  WS-NO-DUP-CODE      VALUE "N".
014300     05  FILLER                  PIC X(05).
014400*
014500*----------------- CONTROL TOTALS ----------------------------*
014600 01  WS-TOTALS.
014700     05  WS-ADD-CNT              PIC 9(05) COMP VALUE 0.
014800     05  WS-CHG-CNT              PIC 9(05) COMP VALUE 0.
014900     05  WS-DEL-CNT              PIC 9(05) COMP VALUE 0.
015000     05  WS-LIST-CNT             PIC 9(05) COMP VALUE 0.
015100     05  WS-REJ-CNT              PIC 9(05) COMP VALUE 0.
015200     05  FILLER                  PIC X(05).
015300*
015400*----------------- REPORT LINES -------------------------------*
015500 01  HEAD-RUN-PARMS.
015600     05  FILLER                  PIC X(01) VALUE SPACE.
015700     05  FILLER                  PIC X(24) VALUE
015800         "LOCATION MAINTENANCE RUN".
015900     05  FILLER                  PIC X(55) VALUE SPACE.
016000 01  HEAD-RUN-PARMS-DUMP REDEFINES HEAD-RUN-PARMS
016100                                   PIC X(80).
016200*
016300 01  HEAD-COLUMNS.
016400     05  FILLER                  PIC X(01) VALUE SPACE.
016500     05  FILLER                  PIC X(06) VALUE "ACTION".
016600     05  FILLER                  PIC X(02) VALUE SPACE.
016700     05  FILLER                  PIC X(09) VALUE "LOC-ID".
016800     05  FILLER                  PIC X(10) VALUE "LOC-CODE".
016900     05  FILLER                  PIC X(40) VALUE "RESULT".
017000     05  FILLER                  PIC X(12) VALUE SPACE.
017100*
017200 01  DETAIL-LINE.
017300     05  FILLER                  PIC X(01) VALUE SPACE.
017400     05  DL-ACTION               PIC X(08).
017500     05  FILLER                  PIC X(01) VALUE SPACE.
017600     05  DL-LOC-ID               PIC 9(09).
017700     05  FILLER                  PIC X(01) VALUE SPACE.
017800     05  DL-LOC-CODE             PIC X(10).
017900     05  FILLER                  PIC X(01) VALUE SPACE.
018000     05  DL-RESULT               PIC X(40).
018100     05  FILLER                  PIC X(09) VALUE SPACE.
018200 01  DETAIL-LINE-DUMP REDEFINES DETAIL-LINE PIC X(80).
018300*
018400 01  FOOTER-LINE.
018500     05  FILLER                  PIC X(01) VALUE SPACE.
018600     05  FILLER                  PIC X(08) VALUE "ADDED  -".
018700     05  FT-ADDS                 PIC ZZ,ZZ9.
018800     05  FILLER                  PIC X(10) VALUE "  CHANGED-".
018900     05  FT-CHGS                 PIC ZZ,ZZ9.
019000     05  FILLER                  PIC X(10) VALUE "  DELETED-".
019100     05  FT-DELS                 PIC ZZ,ZZ9.
019200     05  FILLER                  PIC X(10) VALUE "  REJECTS-".
019300     05  FT-REJS                 PIC ZZ,ZZ9.
019400     05  FILLER                  PIC X(12) VALUE SPACE.
019500 01  FOOTER-LINE-DUMP REDEFINES FOOTER-LINE PIC X(75).
019600*
019700*************************************************************
019800 PROCEDURE DIVISION.
019900*************************************************************
020000 A000-MAIN-LINE.
020100     PERFORM B000-INITIALIZE    THRU B000-INITIALIZE-EX.
020200     PERFORM C000-PROCESS-TRANS THRU C000-PROCESS-TRANS-EX
020300         UNTIL WS-LTI-STATUS = "10".
020400     PERFORM D800-REWRITE-MASTER THRU D800-REWRITE-MASTER-EX.
020500     PERFORM D900-PRINT-TOTALS  THRU D900-PRINT-TOTALS-EX.
020600     PERFORM Z000-END-PROGRAM   THRU Z000-END-PROGRAM-EX.
020700     STOP RUN.
020800*
020900*-------------------------------------------------------------*
021000 B000-INITIALIZE.
021100*-------------------------------------------------------------*
021200     OPEN INPUT  LOCMAST LOCTRANIN.
021300     OPEN OUTPUT LOCNEW LOCRPT.
021400     PERFORM B010-LOAD-LOCATIONS THRU B010-LOAD-LOCATIONS-EX.
021500     MOVE SPACE TO LINEPR.
021600     WRITE LINEPR FROM HEAD-RUN-PARMS AFTER ADVANCING C01.
021700     MOVE SPACE TO LINEPR.
021800     WRITE LINEPR FROM HEAD-COLUMNS AFTER ADVANCING 2.
021900     READ LOCTRANIN INTO LOC-TRAN-REC
022000         AT END MOVE "10" TO WS-LTI-STATUS.
022100 B000-INITIALIZE-EX.
022200     EXIT.
022300*
022400*-------------------------------------------------------------*
022500 B010-LOAD-LOCATIONS.
022600*    LOCMAST LOADED IN FULL - IT IS NOT BIG ENOUGH TO JUSTIFY
022700*    KEYED ACCESS. WS-NEXT-LOC-ID TRACKS THE HIGH-WATER LOC-ID
022800*    SO ADD CAN HAND OUT THE NEXT ONE WITHOUT A SEPARATE
022900*    COUNTER FILE.
023000*-------------------------------------------------------------*
023100     MOVE 0 TO WS-LOC-CNT.
023200     MOVE 0 TO WS-NEXT-LOC-ID.
023300 B011-LOAD-LOCATIONS-RD.
023400     READ LOCMAST
023500         AT END GO TO B010-LOAD-LOCATIONS-EX.
023600     ADD 1 TO WS-LOC-CNT.
023700     SET WS-LOC-SUB TO WS-LOC-CNT.
023800     MOVE LOC-ID      TO WS-LOC-ID-T      (WS-LOC-SUB).
023900     MOVE LOC-NAME    TO WS-LOC-NAME-T    (WS-LOC-SUB).
024000     MOVE LOC-COUNTRY TO WS-LOC-COUNTRY-T (WS-LOC-SUB).
024100     MOVE LOC-CITY    TO WS-LOC-CITY-T    (WS-LOC-SUB).
024200     MOVE LOC-CODE    TO WS-LOC-CODE-T    (WS-LOC-SUB).
024300     SET WS-LOC-LIVE  (WS-LOC-SUB) TO TRUE.
024400     IF LOC-ID > WS-NEXT-LOC-ID
024500         MOVE LOC-ID TO WS-NEXT-LOC-ID
024600     END-IF.
024700     GO TO B011-LOAD-LOCATIONS-RD.
024800 B010-LOAD-LOCATIONS-EX.
024900     ADD 1 TO WS-NEXT-LOC-ID.
025000     EXIT.
025100*
025200*-------------------------------------------------------------*
025300 C000-PROCESS-TRANS.
025400*    ONE TRANSACTION PER LOCTRANIN RECORD. LT-ACTION SELECTS
025500*    THE PARAGRAPH. THE NEXT RECORD IS READ AT THE BOTTOM SO
025600*    A REJECTED TRANSACTION STILL ADVANCES THE FILE.
025700*-------------------------------------------------------------*
025800     IF LT-ACTION-ADD
025900         PERFORM B100-ADD-LOCATION THRU B100-ADD-LOCATION-EX
026000     END-IF.
026100     IF LT-ACTION-CHANGE
026200         PERFORM B200-CHANGE-LOCATION THRU B200-CHANGE-LOCATION-EX
026300     END-IF.
026400     IF LT-ACTION-DELETE
026500         PERFORM B300-DELETE-LOCATION THRU B300-DELETE-LOCATION-EX
026600     END-IF.
026700     IF LT-ACTION-LIST-ALL
026800         PERFORM B400-LIST-LOCATION THRU B400-LIST-LOCATION-EX
026900     END-IF.
027000     IF LT-ACTION-GET-ID
027100         PERFORM B500-GET-LOCATION-ID THRU B500-GET-LOCATION-ID-EX
027200     END-IF.
027300     IF LT-ACTION-GET-CODE
027400         PERFORM B600-GET-LOCATION-CODE
027500             THRU B600-GET-LOCATION-CODE-EX
027600     END-IF.
027700     READ LOCTRANIN INTO LOC-TRAN-REC
027800         AT END MOVE "10" TO WS-LTI-STATUS.
027900 C000-PROCESS-TRANS-EX.
028000     EXIT.
028100*
028200*-------------------------------------------------------------*
028300 B100-ADD-LOCATION.
028400*    UNIQUENESS RULE - LT-LOC-CODE MUST NOT ALREADY EXIST.
028500*-------------------------------------------------------------*
028600     PERFORM E010-SCAN-BY-CODE THRU E010-SCAN-BY-CODE-EX.
028700     IF WS-FOUND
028800         ADD 1 TO WS-REJ-CNT
028900         MOVE "ADD"          TO DL-ACTION
029000         MOVE LT-LOC-ID      TO DL-LOC-ID
029100         MOVE LT-LOC-CODE    TO DL-LOC-CODE
029200         MOVE "REJECTED - CODE ALREADY EXISTS"  TO DL-RESULT
029300         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
029400     ELSE
029500         ADD 1 TO WS-LOC-CNT
029600         SET WS-LOC-SUB TO WS-LOC-CNT
029700         MOVE WS-NEXT-LOC-ID  TO WS-LOC-ID-T      (WS-LOC-SUB)
029800         MOVE LT-LOC-NAME     TO WS-LOC-NAME-T    (WS-LOC-SUB)
029900         MOVE LT-LOC-COUNTRY  TO WS-LOC-COUNTRY-T (WS-LOC-SUB)
030000         MOVE LT-LOC-CITY     TO WS-LOC-CITY-T    (WS-LOC-SUB)
030100         MOVE LT-LOC-CODE     TO WS-LOC-CODE-T    (WS-LOC-SUB)
030200         SET WS-LOC-LIVE  (WS-LOC-SUB) TO TRUE
030300         ADD 1 TO WS-ADD-CNT
030400         MOVE "ADD"           TO DL-ACTION
030500         MOVE WS-NEXT-LOC-ID  TO DL-LOC-ID
030600         MOVE LT-LOC-CODE     TO DL-LOC-CODE
030700         MOVE "ADDED"         TO DL-RESULT
030800         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
030900         ADD 1 TO WS-NEXT-LOC-ID
031000     END-IF.
031100 B100-ADD-LOCATION-EX.
031200     EXIT.
031300*
031400*-------------------------------------------------------------*
031500 B200-CHANGE-LOCATION.
031600*    EXISTENCE RULE BY LT-LOC-ID, THEN UNIQUENESS RULE ON THE
031700*    NEW CODE ONLY WHEN THE CODE IS ACTUALLY CHANGING - RT-210.      RT210
031800*-------------------------------------------------------------*
031900     PERFORM E000-SCAN-BY-ID THRU E000-SCAN-BY-ID-EX.
032000     IF WS-NOT-FOUND
032100         ADD 1 TO WS-REJ-CNT
032200         MOVE "CHANGE"    TO DL-ACTION
032300         MOVE LT-LOC-ID   TO DL-LOC-ID
032400         MOVE LT-LOC-CODE TO DL-LOC-CODE
032500         MOVE "REJECTED - ID NOT FOUND" TO DL-RESULT
032600         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
032700     ELSE
032800         SET WS-DUP-SW TO "N"
032900         IF LT-LOC-CODE NOT = WS-LOC-CODE-T (WS-MATCH-SUB)
033000             PERFORM E010-SCAN-BY-CODE THRU E010-SCAN-BY-CODE-EX
033100             IF WS-FOUND
033200                 SET WS-DUP-CODE TO TRUE
033300             END-IF
033400         END-IF
033500         IF WS-DUP-CODE
033600             ADD 1 TO WS-REJ-CNT
033700             MOVE "CHANGE"    TO DL-ACTION
033800             MOVE LT-LOC-ID   TO DL-LOC-ID
033900             MOVE LT-LOC-CODE TO DL-LOC-CODE
034000             MOVE "REJECTED - CODE ALREADY EXISTS" TO DL-RESULT
034100             PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
034200         ELSE
034300             MOVE LT-LOC-NAME    TO WS-LOC-NAME-T (WS-MATCH-SUB)
034400             MOVE LT-LOC-COUNTRY TO WS-LOC-COUNTRY-T(WS-MATCH-SUB)
034500             MOVE LT-LOC-CITY    TO WS-LOC-CITY-T (WS-MATCH-SUB)
034600             MOVE LT-LOC-CODE    TO WS-LOC-CODE-T (WS-MATCH-SUB)
034700             ADD 1 TO WS-CHG-CNT
034800             MOVE "CHANGE"    TO DL-ACTION
034900             MOVE LT-LOC-ID   TO DL-LOC-ID
035000             MOVE LT-LOC-CODE TO DL-LOC-CODE
035100             MOVE "CHANGED"   TO DL-RESULT
035200             PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
035300         END-IF
035400     END-IF.
035500 B200-CHANGE-LOCATION-EX.
035600     EXIT.
035700*
035800*-------------------------------------------------------------*
035900 B300-DELETE-LOCATION.
036000*    EXISTENCE RULE BY LT-LOC-ID. A SEQUENTIAL TABLE HAS NO
036100*    TRUE DELETE SO THE ROW IS TOMBSTONED AND SKIPPED WHEN
036200*    LOCNEW IS WRITTEN.
036300*-------------------------------------------------------------*
036400     PERFORM E000-SCAN-BY-ID THRU E000-SCAN-BY-ID-EX.
036500     IF WS-NOT-FOUND
036600         ADD 1 TO WS-REJ-CNT
036700         MOVE "DELETE"  TO DL-ACTION
036800         MOVE LT-LOC-ID TO DL-LOC-ID
036900         MOVE SPACE     TO DL-LOC-CODE
037000         MOVE "REJECTED - ID NOT FOUND" TO DL-RESULT
037100         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
037200     ELSE
037300         SET WS-LOC-TOMBSTONED (WS-MATCH-SUB) TO TRUE
037400         ADD 1 TO WS-DEL-CNT
037500         MOVE "DELETE"  TO DL-ACTION
037600         MOVE LT-LOC-ID TO DL-LOC-ID
037700         MOVE WS-LOC-CODE-T (WS-MATCH-SUB) TO DL-LOC-CODE
037800         MOVE "DELETED" TO DL-RESULT
037900         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
038000     END-IF.
038100 B300-DELETE-LOCATION-EX.
038200     EXIT.
038300*
038400*-------------------------------------------------------------*
038500 B400-LIST-LOCATION.
038600*    GET ALL - ONE DETAIL LINE PER LIVE ROW, TABLE ORDER.
038700*    ADDED RT-048 (DBL, 03/05/90).                                   RT048
038800*-------------------------------------------------------------*
038900     PERFORM B401-LIST-ONE-ROW
039000         VARYING WS-LOC-SUB FROM 1 BY 1
039100         UNTIL WS-LOC-SUB > WS-LOC-CNT.
039200 B400-LIST-LOCATION-EX.
039300     EXIT.
039400 B401-LIST-ONE-ROW.
039500     IF WS-LOC-LIVE (WS-LOC-SUB)
039600         ADD 1 TO WS-LIST-CNT
039700         MOVE "LIST"  TO DL-ACTION
039800         MOVE WS-LOC-ID-T   (WS-LOC-SUB) TO DL-LOC-ID
039900         MOVE WS-LOC-CODE-T (WS-LOC-SUB) TO DL-LOC-CODE
040000         MOVE WS-LOC-NAME-T (WS-LOC-SUB) TO DL-RESULT
040100         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
040200     END-IF.
040300*
040400*-------------------------------------------------------------*
040500 B500-GET-LOCATION-ID.
040600*-------------------------------------------------------------*
040700     PERFORM E000-SCAN-BY-ID THRU E000-SCAN-BY-ID-EX.
040800     IF WS-NOT-FOUND
040900         ADD 1 TO WS-REJ-CNT
041000         MOVE "GET-ID"  TO DL-ACTION
041100         MOVE LT-LOC-ID TO DL-LOC-ID
041200         MOVE SPACE     TO DL-LOC-CODE
041300         MOVE "REJECTED - ID NOT FOUND" TO DL-RESULT
041400     ELSE
041500         ADD 1 TO WS-LIST-CNT
041600         MOVE "GET-ID"  TO DL-ACTION
041700         MOVE LT-LOC-ID TO DL-LOC-ID
041800         MOVE WS-LOC-CODE-T (WS-MATCH-SUB) TO DL-LOC-CODE
041900         MOVE WS-LOC-NAME-T (WS-MATCH-SUB) TO DL-RESULT
042000     END-IF.
042100     PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX.
042200 B500-GET-LOCATION-ID-EX.
042300     EXIT.
042400*
042500*-------------------------------------------------------------*
042600 B600-GET-LOCATION-CODE.
042700*    ADDED RT-151 (TW, 08/22/94) ALONG WITH THE CODE UNIQUENESS      RT151
042800*    CHECK ON ADD, BELOW.
042900*-------------------------------------------------------------*
043000     PERFORM E010-SCAN-BY-CODE THRU E010-SCAN-BY-CODE-EX.
043100     IF WS-NOT-FOUND
043200         ADD 1 TO WS-REJ-CNT
043300         MOVE "GET-CODE" TO DL-ACTION
043400         MOVE 0          TO DL-LOC-ID
043500         MOVE LT-LOC-CODE TO DL-LOC-CODE
043600         MOVE "REJECTED - CODE NOT FOUND" TO DL-RESULT
043700     ELSE
043800         ADD 1 TO WS-LIST-CNT
043900         MOVE "GET-CODE" TO DL-ACTION
044000         MOVE WS-LOC-ID-T (WS-MATCH-SUB) TO DL-LOC-ID
044100         MOVE LT-LOC-CODE TO DL-LOC-CODE
044200         MOVE WS-LOC-NAME-T (WS-MATCH-SUB) TO DL-RESULT
044300     END-IF.
044400     PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX.
044500 B600-GET-LOCATION-CODE-EX.
044600     EXIT.
044700*
044800*-------------------------------------------------------------*
044900 E000-SCAN-BY-ID.
045000*    GENERIC HELPER - MATCHES LT-LOC-ID AGAINST LIVE ROWS,
045100*    LEAVES THE SUBSCRIPT IN WS-MATCH-SUB.
045200*-------------------------------------------------------------*
045300     SET WS-NOT-FOUND TO TRUE.
045400     PERFORM E001-CHECK-ID-ROW
045500         VARYING WS-LOC-SUB FROM 1 BY 1
045600         UNTIL WS-LOC-SUB > WS-LOC-CNT
045700            OR WS-FOUND.
045800 E000-SCAN-BY-ID-EX.
045900     EXIT.
046000 E001-CHECK-ID-ROW.
046100     IF WS-LOC-LIVE (WS-LOC-SUB)
046200        AND WS-LOC-ID-T (WS-LOC-SUB) = LT-LOC-ID
046300         SET WS-MATCH-SUB TO WS-LOC-SUB
046400         SET WS-FOUND TO TRUE.
046500*
046600*-------------------------------------------------------------*
046700 E010-SCAN-BY-CODE.
046800*    GENERIC HELPER - MATCHES LT-LOC-CODE AGAINST LIVE ROWS,
046900*    LEAVES THE SUBSCRIPT IN WS-MATCH-SUB.
047000*-------------------------------------------------------------*
047100     SET WS-NOT-FOUND TO TRUE.
047200     PERFORM E011-CHECK-CODE-ROW
047300         VARYING WS-LOC-SUB FROM 1 BY 1
047400         UNTIL WS-LOC-SUB > WS-LOC-CNT
047500            OR WS-FOUND.
047600 E010-SCAN-BY-CODE-EX.
047700     EXIT.
047800 E011-CHECK-CODE-ROW.
047900     IF WS-LOC-LIVE (WS-LOC-SUB)
048000        AND WS-LOC-CODE-T (WS-LOC-SUB) = LT-LOC-CODE
048100         SET WS-MATCH-SUB TO WS-LOC-SUB
048200         SET WS-FOUND TO TRUE.
048300*
048400*-------------------------------------------------------------*
048500 E900-WRITE-DETAIL.
048600*-------------------------------------------------------------*
048700     MOVE SPACE TO LINEPR.
048800     WRITE LINEPR FROM DETAIL-LINE AFTER ADVANCING 1.
048900 E900-WRITE-DETAIL-EX.
049000     EXIT.
049100*
049200*-------------------------------------------------------------*
049300 D800-REWRITE-MASTER.
049400*    END OF RUN - WHOLE TABLE BACK OUT TO LOCNEW, TOMBSTONED
049500*    ROWS DROPPED. LOCMAST ITSELF IS NOT TOUCHED; THE RT DESK
049600*    PROMOTES LOCNEW TO LOCMAST AFTER REVIEWING THE REPORT.
049700*-------------------------------------------------------------*
049800     PERFORM D801-REWRITE-ONE-ROW
049900         VARYING WS-LOC-SUB FROM 1 BY 1
050000         UNTIL WS-LOC-SUB > WS-LOC-CNT.
050100 D800-REWRITE-MASTER-EX.
050200     EXIT.
050300 D801-REWRITE-ONE-ROW.
050400     IF WS-LOC-LIVE (WS-LOC-SUB)
050500         MOVE WS-LOC-ID-T      (WS-LOC-SUB) TO LOC-NEW-ID
050600         MOVE WS-LOC-NAME-T    (WS-LOC-SUB) TO LOC-NEW-NAME
050700         MOVE WS-LOC-COUNTRY-T (WS-LOC-SUB) TO LOC-NEW-COUNTRY
050800         MOVE WS-LOC-CITY-T    (WS-LOC-SUB) TO LOC-NEW-CITY
050900         MOVE WS-LOC-CODE-T    (WS-LOC-SUB) TO LOC-NEW-CODE
051000         WRITE LOC-NEW-REC
051100     END-IF.
051200*
051300*-------------------------------------------------------------*
051400 D900-PRINT-TOTALS.
051500*-------------------------------------------------------------*
051600     MOVE SPACE TO LINEPR.
051700     WRITE LINEPR AFTER ADVANCING 2.
051800     MOVE WS-ADD-CNT TO FT-ADDS.
051900     MOVE WS-CHG-CNT TO FT-CHGS.
052000     MOVE WS-DEL-CNT TO FT-DELS.
052100     MOVE WS-REJ-CNT TO FT-REJS.
052200     MOVE SPACE TO LINEPR.
052300     WRITE LINEPR FROM FOOTER-LINE AFTER ADVANCING 1.
052400 D900-PRINT-TOTALS-EX.
052500     EXIT.
052600*
052700*-------------------------------------------------------------*
052800 Z000-END-PROGRAM.
052900*-------------------------------------------------------------*
053000     CLOSE LOCMAST LOCTRANIN LOCNEW LOCRPT.
053100 Z000-END-PROGRAM-EX.
053200     EXIT.
