000100*************************************************************
000200 IDENTIFICATION DIVISION.
000300*************************************************************
000400 PROGRAM-ID.     RTEFIND.
000500 AUTHOR.         D BLACK.
000600 INSTALLATION.   LIBERTY TRANSIT PLANNING - RT DESK.
000700 DATE-WRITTEN.   11/02/1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - ROUTING DESK USE ONLY.
001000*
001100*  REMARKS:
001200*  FINDS EVERY VALID MULTI-LEG ROUTE BETWEEN TWO LOCATIONS
001300*  FOR A GIVEN TRAVEL DATE, USING THE LOCATION MASTER AND
001400*  THE TRANSPORTATION LEG MASTER. LOADS BOTH MASTERS INTO
001500*  TABLES (NEITHER ONE IS BIG ENOUGH TO NEED KEYED ACCESS)
001600*  AND WALKS THE LEG TABLE DEPTH-FIRST FROM THE ORIGIN, NO
001700*  MORE THAN 4 LEGS, NEVER REVISITING A LOCATION ALREADY ON
001800*  THE PARTIAL ROUTE. PRINTS ONE LINE PER LEG OF EVERY ROUTE
001900*  FOUND TO THE ROUTE REPORT, WITH A GRAND TOTAL LINE.
002000*
002100*-------------------------------------------------------------*
002200*  MODIFICATION HISTORY:
002300*
002400*    WRITTEN:   11/02/1989  D BLACK
002500*               ORIGINAL ROUTE SEARCH, 3-LEG LIMIT, BUS AND
002600*               SUBWAY ONLY.
002700*
002800*    MODIFIED:  06/19/1991  D BLACK
002900*               RT-112 - RAISED THE TRANSFER LIMIT TO 4 LEGS         RT112
003000*               AND ADDED UBER (LIVERY) AS A LEG TYPE.               RT112
003100*
003200*    MODIFIED:  04/02/1993  T WEE
003300*               RT-140 - ADDED FLIGHT AS A LEG TYPE AND MOVED        RT140
003400*               THE DAY-OF-WEEK CHECK AHEAD OF THE CYCLE CHECK       RT140
003500*               SO A LEG THAT DOES NOT RUN THAT DAY NEVER EVEN       RT140
003600*               COUNTS AS A CANDIDATE.                               RT140
003700*
003800*    MODIFIED:  01/08/1999  T WEE
003900*               RT-Y2K - TRAVEL DATE WAS A 2-DIGIT YEAR FIELD,       RTY2K
004000*               CENTURY ASSUMED 19. EXPANDED REQ-TRAVEL-DATE         RTY2K
004100*               AND THE ZELLER CALC TO A 4-DIGIT CCYY TO GET         RTY2K
004200*               PAST 1999 WITHOUT A MISROUTED SEARCH.                RTY2K
004300*
004400*    MODIFIED:  07/14/2003  R SINGH
004500*               RT-205 - FIXED A PUBLISHED-LINE WRAP IN THE          RT205
004600*               ZELLER CONSTANT TABLE THAT WAS GIVING A BAD          RT205
004700*               DAY-OF-WEEK ON THE LAST DAY OF FEBRUARY.             RT205
004800*
004900*    MODIFIED:  10/30/2006  R SINGH
005000*               RT-221 - ROUTE REPORT NOW SHOWS MAXIMUM ROUTE        RT221
005100*               LENGTH SEEN IN THE RUN, ROUTING DESK WANTED IT       RT221
005200*               FOR CAPACITY PLANNING.                               RT221
005300*
005400*    MODIFIED:  02/11/2011  J OKAFOR
005500*               RT-264 - NO LONGER ABENDS WHEN ZERO ROUTES ARE       RT264
005600*               FOUND; PRINTS HEADER/FOOTER ONLY, PER ROUTING        RT264
005700*               DESK (EMPTY RESULT IS NOT AN ERROR).                 RT264
005800*
005900*    MODIFIED:
006000*    PROGRAMMER:
006100*    MODIFICATION:
006200*
006300*************************************************************
006400 ENVIRONMENT DIVISION.
006500*************************************************************
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-RS6000.
006800 OBJECT-COMPUTER.  IBM-RS6000.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     CLASS DOW-DIGIT IS "1" "2" "3" "4" "5" "6" "7"
007200     UPSI-0 IS RTE-RERUN-SWITCH.
007300*
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     COPY LOCSEL.
007700     COPY TRNSEL.
007800     SELECT RTEIN  ASSIGN TO RTEIN
007900            ORGANIZATION IS SEQUENTIAL
008000            FILE STATUS IS WS-REQ-STATUS.
008100     SELECT RTERPT ASSIGN TO RTERPT
008200            FILE STATUS IS WS-RPT-STATUS.
008300*
008400*************************************************************
008500 DATA DIVISION.
008600*************************************************************
008700 FILE SECTION.
008800*
008900 FD  LOCMAST
009000     LABEL RECORDS ARE STANDARD
009100     DATA RECORD IS LOC-MASTER-REC.
009200 COPY LOCMAST.
009300*
009400 FD  TRNMAST
009500     LABEL RECORDS ARE STANDARD
009600     DATA RECORD IS TRN-MASTER-REC.
009700 COPY TRNMAST.
009800*
009900 FD  RTEIN
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS RTE-REQUEST-REC.
010200 COPY RTEREQ.
010300*
010400 FD  RTERPT
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS LINEPR.
010700 01  LINEPR                      PIC X(80).
010800*
010900 WORKING-STORAGE SECTION.
011000*************************************************************
011100 01  FILLER                      PIC X(24)        VALUE
011200     "** PROGRAM RTEFIND **".
011300*
011310*----------------- STANDALONE SCALARS (77-LEVEL) -------------*
011320 77  WS-LOC-CNT                  PIC 9(05) COMP VALUE 0.
011330 77  WS-TRN-CNT                  PIC 9(05) COMP VALUE 0.
011340 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
011350     88  WS-FOUND                    VALUE "Y".
011360     88  WS-NOT-FOUND                VALUE "N".
011370*
011400 01  WS-FILE-STATUSES.
011500     05  WS-LOC-STATUS           PIC XX     VALUE "00".
011600     05  WS-TRN-STATUS           PIC XX     VALUE "00".
011700     05  WS-REQ-STATUS           PIC XX     VALUE "00".
011800     05  WS-RPT-STATUS           PIC XX     VALUE "00".
011900     05  REPLYX                  PIC X      VALUE SPACE.
012000     05  FILLER                  PIC X(03).
012100*
012200*----------------- LOCATION TABLE (LOADED IN FULL) ----------*
012300 01  WS-LOC-TABLE-AREA.
012500     05  WS-LOC-ROW OCCURS 200 TIMES
012600                    INDEXED BY WS-LOC-SUB.
012700         10  WS-LOC-ID-T         PIC 9(09).
012800         10  WS-LOC-CODE-T       PIC X(10).
012900         10  WS-VISIT-FLAG       PIC X(01) VALUE "N".
013000             88  WS-VISITED      VALUE "Y".
013100             88  WS-NOT-VISITED  VALUE "N".
013200     05  FILLER                  PIC X(05).
013300*
013400*----------------- TRANSPORTATION TABLE (LOADED IN FULL) ----*
013500 01  WS-TRN-TABLE-AREA.
013700     05  WS-TRN-ROW OCCURS 2000 TIMES
013800                    INDEXED BY WS-TRN-SUB.
013900         10  WS-TRN-ID-T         PIC 9(09).
014000         10  WS-TRN-ORG-T        PIC 9(09).
014100         10  WS-TRN-DST-T        PIC 9(09).
014200         10  WS-TRN-TYPE-T       PIC X(08).
014300         10  WS-TRN-DAY-CNT-T    PIC 9(01).
014400         10  WS-TRN-DAY-T        PIC 9(01) OCCURS 7 TIMES.
014500     05  FILLER                  PIC X(05).
014600*
014700*----------------- SEARCH STACK, ONE FRAME PER DEPTH 0-4 ----*
014800 01  WS-SEARCH-STACK.
014900     05  WS-DEPTH                PIC S9(1) COMP VALUE 0.
015000     05  WS-FRAME OCCURS 5 TIMES.
015100         10  WS-FR-LOC-SUB       PIC 9(05) COMP.
015200         10  WS-FR-TRN-RESUME    PIC 9(05) COMP.
015300         10  WS-FR-LEG-TRN-SUB   PIC 9(05) COMP.
015400     05  FILLER                  PIC X(05).
015500*
015600*----------------- DATE/DAY-OF-WEEK WORK AREA ---------------*
015700 01  WS-DATE-WORK.
015800     05  WS-DATE-CCYY            PIC 9(04).
015900     05  WS-DATE-MM              PIC 9(02).
016000     05  WS-DATE-DD              PIC 9(02).
016100     05  FILLER                  PIC X(02).
016200 01  WS-DATE-BREAKOUT REDEFINES WS-DATE-WORK.
016300     05  WS-DATE-NUM             PIC 9(08).
016400     05  FILLER                  PIC X(02).
016500*
016600 01  WS-ZELLER-WORK.
016700     05  WS-Z-YEAR               PIC S9(05) COMP.
016800     05  WS-Z-MONTH              PIC S9(03) COMP.
016900     05  WS-Z-DAY                PIC S9(03) COMP.
017000     05  WS-Z-J                  PIC S9(05) COMP.
017100     05  WS-Z-K                  PIC S9(05) COMP.
017200     05  WS-Z-KDIV4              PIC S9(05) COMP.
017300     05  WS-Z-JDIV4               PIC S9(05) COMP.
017400     05  WS-Z-TERM1              PIC S9(05) COMP.
017500     05  WS-Z-TEMP               PIC S9(07) COMP.
017600     05  WS-Z-SUM                PIC S9(07) COMP.
017700     05  WS-Z-QUOT               PIC S9(07) COMP.
017800     05  WS-Z-H                  PIC S9(05) COMP.
017900     05  WS-Z-TEMP2              PIC S9(05) COMP.
018000     05  WS-DAY-OF-WEEK          PIC 9(01) COMP.
018100     05  FILLER                  PIC X(05).
018200*
018300*----------------- SEARCH WORK FIELDS ------------------------*
018400 01  WS-SEARCH-WORK.
018500     05  WS-ORG-SUB              PIC 9(05) COMP.
018600     05  WS-DEST-SUB             PIC 9(05) COMP.
018700     05  WS-NEXT-SUB             PIC 9(05) COMP.
019100     05  WS-SCAN-DAY-SUB         PIC 9(01) COMP.
019200     05  WS-SCAN-TARGET-ID       PIC 9(09).
019300     05  WS-DAY-FOUND-SW         PIC X(01) VALUE "N".
019400         88  WS-DAY-FOUND        VALUE "Y".
019500     05  WS-EMIT-SUB             PIC 9(05) COMP.
019600     05  WS-EMIT-LIMIT           PIC 9(05) COMP.
019700     05  WS-EMIT-LEGCNT          PIC 9(01) COMP.
019800     05  FILLER                  PIC X(05).
019900*
020000*----------------- CONTROL TOTALS ----------------------------*
020100 01  WS-TOTALS.
020200     05  WS-ROUTE-CNT            PIC 9(04) COMP VALUE 0.
020300     05  WS-TOTAL-LEGS           PIC 9(06) COMP VALUE 0.
020400     05  WS-MAX-LEGCNT           PIC 9(01) COMP VALUE 0.
020500     05  FILLER                  PIC X(05).
020600*
020700*----------------- REPORT LINES -------------------------------*
020800 01  HEAD-RUN-PARMS.
020900     05  FILLER       PIC X(10) VALUE "ORIGIN:   ".
021000     05  HP-ORIGIN    PIC X(10).
021100     05  FILLER       PIC X(03) VALUE SPACE.
021200     05  FILLER       PIC X(10) VALUE "DEST:     ".
021300     05  HP-DEST      PIC X(10).
021400     05  FILLER       PIC X(03) VALUE SPACE.
021500     05  FILLER       PIC X(06) VALUE "DATE: ".
021600     05  HP-DATE      PIC 9(08).
021700     05  FILLER       PIC X(03) VALUE SPACE.
021800     05  FILLER       PIC X(05) VALUE "DOW: ".
021900     05  HP-DOW       PIC 9(01).
022000     05  FILLER       PIC X(12) VALUE SPACE.
022100*    RAW DUMP VIEW - SO AN INVALID-RUN-PARMS ABEND CAN
022200*    DISPLAY THE WHOLE HEADING LINE WITHOUT NAMING EVERY
022300*    SUBFIELD (SEE RT-140).                                          RT140
022400 01  HEAD-RUN-PARMS-DUMP REDEFINES HEAD-RUN-PARMS
022500                          PIC X(60).
022600 01  HEAD-COLUMNS.
022700     05  FILLER       PIC X(6)  VALUE "ROUTE ".
022800     05  FILLER       PIC X(5)  VALUE "LEG  ".
022900     05  FILLER       PIC X(10) VALUE "TYPE      ".
023000     05  FILLER       PIC X(8)  VALUE "ORIGIN  ".
023100     05  FILLER       PIC X(11) VALUE "DESTINATION".
023200     05  FILLER       PIC X(40) VALUE SPACE.
023300 01  DETAIL-LINE.
023400     05  DL-ROUTE-NO  PIC 9(04).
023500     05  FILLER       PIC X(02) VALUE SPACE.
023600     05  DL-LEG-NO    PIC 9(01).
023700     05  FILLER       PIC X(01) VALUE "/".
023800     05  DL-LEG-CNT   PIC 9(01).
023900     05  FILLER       PIC X(02) VALUE SPACE.
024000     05  DL-TYPE      PIC X(08).
024100     05  FILLER       PIC X(02) VALUE SPACE.
024200     05  DL-ORIGIN    PIC X(10).
024300     05  FILLER       PIC X(02) VALUE SPACE.
024400     05  DL-DEST      PIC X(10).
024500     05  FILLER       PIC X(37) VALUE SPACE.
024600*    RAW DUMP VIEW OF THE DETAIL LINE, SAME REASON AS ABOVE.
024700 01  DETAIL-LINE-DUMP REDEFINES DETAIL-LINE PIC X(60).
024800 01  FOOTER-LINE.
024900     05  FILLER       PIC X(14) VALUE "ROUTES FOUND: ".
025000     05  FT-ROUTES    PIC ZZZ9.
025100     05  FILLER       PIC X(03) VALUE SPACE.
025200     05  FILLER       PIC X(11) VALUE "LEGS PRTD: ".
025300     05  FT-LEGS      PIC ZZZZZ9.
025400     05  FILLER       PIC X(03) VALUE SPACE.
025500     05  FILLER       PIC X(09) VALUE "MAX LEN: ".
025600     05  FT-MAXLEN    PIC 9.
025700     05  FILLER       PIC X(40) VALUE SPACE.
025800*
025900*************************************************************
026000 PROCEDURE DIVISION.
026100*************************************************************
026200 A000-MAIN-LINE.
026300     PERFORM B000-INITIALIZE    THRU B000-INITIALIZE-EX.
026400     PERFORM C000-SEARCH-ROUTES THRU C000-SEARCH-ROUTES-EX.
026500     PERFORM D900-PRINT-TOTALS  THRU D900-PRINT-TOTALS-EX.
026600     PERFORM Z000-END-PROGRAM   THRU Z000-END-PROGRAM-EX.
026700     STOP RUN.
026800*
026900*-------------------------------------------------------------*
027000 B000-INITIALIZE.
027100*-------------------------------------------------------------*
027200     OPEN INPUT  LOCMAST TRNMAST RTEIN.
027300     OPEN OUTPUT RTERPT.
027400     PERFORM B010-LOAD-LOCATIONS THRU B010-LOAD-LOCATIONS-EX.
027500     PERFORM B020-LOAD-LEGS      THRU B020-LOAD-LEGS-EX.
027600     READ RTEIN INTO RTE-REQUEST-REC
027700         AT END
027800         DISPLAY "RTEFIND - NO SEARCH REQUEST ON RTEIN"
027900         ACCEPT REPLYX
028000         STOP RUN.
028100     PERFORM B030-RESOLVE-ORIGIN THRU B030-RESOLVE-ORIGIN-EX.
028200     PERFORM B040-RESOLVE-DEST   THRU B040-RESOLVE-DEST-EX.
028300     PERFORM B050-DERIVE-DOW     THRU B050-DERIVE-DOW-EX.
028400     PERFORM D000-PRINT-HEADINGS THRU D000-PRINT-HEADINGS-EX.
028500 B000-INITIALIZE-EX.
028600     EXIT.
028700*
028800*-------------------------------------------------------------*
028900 B010-LOAD-LOCATIONS.
029000*-------------------------------------------------------------*
029100     MOVE 0 TO WS-LOC-CNT.
029200 B011-LOAD-LOCATIONS-RD.
029300     READ LOCMAST
029400         AT END GO TO B010-LOAD-LOCATIONS-EX.
029500     ADD 1 TO WS-LOC-CNT.
029600     SET WS-LOC-SUB TO WS-LOC-CNT.
029700     MOVE LOC-ID   TO WS-LOC-ID-T (WS-LOC-SUB).
029800     MOVE LOC-CODE TO WS-LOC-CODE-T (WS-LOC-SUB).
029900     SET WS-NOT-VISITED (WS-LOC-SUB) TO TRUE.
030000     GO TO B011-LOAD-LOCATIONS-RD.
030100 B010-LOAD-LOCATIONS-EX.
030200     EXIT.
030300*
030400*-------------------------------------------------------------*
030500 B020-LOAD-LEGS.
030600*-------------------------------------------------------------*
030700     MOVE 0 TO WS-TRN-CNT.
030800 B021-LOAD-LEGS-RD.
030900     READ TRNMAST
031000         AT END GO TO B020-LOAD-LEGS-EX.
031100     ADD 1 TO WS-TRN-CNT.
031200     SET WS-TRN-SUB TO WS-TRN-CNT.
031300     MOVE TRN-ID              TO WS-TRN-ID-T  (WS-TRN-SUB).
031400     MOVE TRN-ORIGIN-LOC-ID   TO WS-TRN-ORG-T (WS-TRN-SUB).
031500     MOVE TRN-DEST-LOC-ID     TO WS-TRN-DST-T (WS-TRN-SUB).
031600     MOVE TRN-TYPE            TO WS-TRN-TYPE-T(WS-TRN-SUB).
031700     MOVE TRN-OPERATING-DAYS-CNT
031800                              TO WS-TRN-DAY-CNT-T(WS-TRN-SUB).
031900     MOVE TRN-OPERATING-DAYS (1)  TO WS-TRN-DAY-T(WS-TRN-SUB 1).
032000     MOVE TRN-OPERATING-DAYS (2)  TO WS-TRN-DAY-T(WS-TRN-SUB 2).
032100     MOVE TRN-OPERATING-DAYS (3)  TO WS-TRN-DAY-T(WS-TRN-SUB 3).
032200     MOVE TRN-OPERATING-DAYS (4)  TO WS-TRN-DAY-T(WS-TRN-SUB 4).
032300     MOVE TRN-OPERATING-DAYS (5)  TO WS-TRN-DAY-T(WS-TRN-SUB 5).
032400     MOVE TRN-OPERATING-DAYS (6)  TO WS-TRN-DAY-T(WS-TRN-SUB 6).
032500     MOVE TRN-OPERATING-DAYS (7)  TO WS-TRN-DAY-T(WS-TRN-SUB 7).
032600     GO TO B021-LOAD-LEGS-RD.
032700 B020-LOAD-LEGS-EX.
032800     EXIT.
032900*
033000*-------------------------------------------------------------*
033100 B030-RESOLVE-ORIGIN.
033200*-------------------------------------------------------------*
033300     MOVE 0 TO WS-ORG-SUB.
033400     SET WS-NOT-FOUND TO TRUE.
033500     PERFORM B031-SCAN-ORIGIN
033600         VARYING WS-LOC-SUB FROM 1 BY 1
033700         UNTIL WS-LOC-SUB > WS-LOC-CNT
033800            OR WS-FOUND.
033900     IF WS-NOT-FOUND
034000         DISPLAY "RTEFIND - LOCATION NOT FOUND - "
034100                 REQ-ORIGIN-CODE
034200         ACCEPT REPLYX
034300         STOP RUN.
034400 B030-RESOLVE-ORIGIN-EX.
034500     EXIT.
034600 B031-SCAN-ORIGIN.
034700     IF WS-LOC-CODE-T (WS-LOC-SUB) = REQ-ORIGIN-CODE
034800         SET WS-ORG-SUB TO WS-LOC-SUB
034900         SET WS-FOUND TO TRUE.
035000*
035100*-------------------------------------------------------------*
035200 B040-RESOLVE-DEST.
035300*-------------------------------------------------------------*
035400     MOVE 0 TO WS-DEST-SUB.
035500     SET WS-NOT-FOUND TO TRUE.
035600     PERFORM B041-SCAN-DEST
035700         VARYING WS-LOC-SUB FROM 1 BY 1
035800         UNTIL WS-LOC-SUB > WS-LOC-CNT
035900            OR WS-FOUND.
036000     IF WS-NOT-FOUND
036100         DISPLAY "RTEFIND - LOCATION NOT FOUND - "
036200                 REQ-DEST-CODE
036300         ACCEPT REPLYX
036400         STOP RUN.
036500 B040-RESOLVE-DEST-EX.
036600     EXIT.
036700 B041-SCAN-DEST.
036800     IF WS-LOC-CODE-T (WS-LOC-SUB) = REQ-DEST-CODE
036900         SET WS-DEST-SUB TO WS-LOC-SUB
037000         SET WS-FOUND TO TRUE.
037100*
037200*-------------------------------------------------------------*
037300 B050-DERIVE-DOW.
037400*    ZELLER'S CONGRUENCE, ADJUSTED FROM ITS NATIVE 0=SAT
037500*    NUMBERING TO ISO NUMBERING (1=MON ... 7=SUN). SEE RT-Y2K        RTY2K
037600*    AND RT-205 IN THE HISTORY ABOVE.                                RT205
037700*-------------------------------------------------------------*
037800     MOVE REQ-TRAVEL-DATE TO WS-DATE-NUM.
037900     MOVE WS-DATE-CCYY    TO WS-Z-YEAR.
038000     MOVE WS-DATE-MM      TO WS-Z-MONTH.
038100     MOVE WS-DATE-DD      TO WS-Z-DAY.
038200     IF WS-Z-MONTH < 3
038300         SUBTRACT 1 FROM WS-Z-YEAR
038400         ADD 12 TO WS-Z-MONTH
038500     END-IF.
038600     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
038700     COMPUTE WS-Z-TEMP = 13 * (WS-Z-MONTH + 1).
038800     DIVIDE WS-Z-TEMP BY 5 GIVING WS-Z-TERM1.
038900     DIVIDE WS-Z-K BY 4 GIVING WS-Z-KDIV4.
039000     DIVIDE WS-Z-J BY 4 GIVING WS-Z-JDIV4.
039100     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM1 + WS-Z-K
039200                       + WS-Z-KDIV4 + WS-Z-JDIV4
039300                       - (2 * WS-Z-J).
039400     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
039500     IF WS-Z-H < 0
039600         ADD 7 TO WS-Z-H
039700     END-IF.
039800     COMPUTE WS-Z-TEMP2 = WS-Z-H + 5.
039900     DIVIDE WS-Z-TEMP2 BY 7 GIVING WS-Z-QUOT
040000                            REMAINDER WS-DAY-OF-WEEK.
040100     ADD 1 TO WS-DAY-OF-WEEK.
040200 B050-DERIVE-DOW-EX.
040300     EXIT.
040400*
040500*-------------------------------------------------------------*
040600 C000-SEARCH-ROUTES.
040700*    DEPTH-FIRST BACKTRACKING EXPANSION. NO RECURSIVE PERFORM
040800*    IN THIS SHOP'S COMPILER, SO THE PARTIAL ROUTE AND THE
040900*    VISITED SET ARE CARRIED IN WS-FRAME, ONE ENTRY PER DEPTH.
041000*-------------------------------------------------------------*
041100     MOVE 0 TO WS-DEPTH.
041200     SET WS-FR-LOC-SUB (1) TO WS-ORG-SUB.
041300     SET WS-VISITED (WS-ORG-SUB) TO TRUE.
041400     MOVE 1 TO WS-FR-TRN-RESUME (1).
041500     PERFORM C010-SEARCH-STEP UNTIL WS-DEPTH < 0.
041600 C000-SEARCH-ROUTES-EX.
041700     EXIT.
041800*
041900 C010-SEARCH-STEP.
042000     IF WS-DEPTH = 4
042100         PERFORM C070-POP-FRAME THRU C070-POP-FRAME-EX
042200     ELSE
042300         PERFORM C020-FIND-CANDIDATE THRU C020-FIND-CANDIDATE-EX
042400         IF WS-NOT-FOUND
042500             PERFORM C070-POP-FRAME THRU C070-POP-FRAME-EX
042600         ELSE
042700             PERFORM C030-TRY-CANDIDATE THRU C030-TRY-CANDIDATE-EX
042800         END-IF
042900     END-IF.
043000*
043100*-------------------------------------------------------------*
043200 C020-FIND-CANDIDATE.
043300*    SCAN THE LEG TABLE, IN TRN-ID (TABLE) ORDER, FOR THE
043400*    FIRST UNTRIED LEG OUT OF THE LOCATION AT THE CURRENT
043500*    DEPTH THAT RUNS ON WS-DAY-OF-WEEK.
043600*-------------------------------------------------------------*
043700     SET WS-NOT-FOUND TO TRUE.
043800     MOVE WS-LOC-ID-T (WS-FR-LOC-SUB (WS-DEPTH + 1))
043900         TO WS-SCAN-TARGET-ID.
044000     SET WS-TRN-SUB TO WS-FR-TRN-RESUME (WS-DEPTH + 1).
044100     PERFORM C021-CHECK-ONE-LEG
044200         VARYING WS-TRN-SUB FROM WS-TRN-SUB BY 1
044300         UNTIL WS-TRN-SUB > WS-TRN-CNT
044400            OR WS-FOUND.
044500 C020-FIND-CANDIDATE-EX.
044600     EXIT.
044700 C021-CHECK-ONE-LEG.
044800     IF WS-TRN-ORG-T (WS-TRN-SUB) = WS-SCAN-TARGET-ID
044900         PERFORM C040-DAY-IN-SET THRU C040-DAY-IN-SET-EX
045000         IF WS-DAY-FOUND
045100             SET WS-FOUND TO TRUE
045200             SET WS-FR-TRN-RESUME (WS-DEPTH + 1) TO WS-TRN-SUB
045300         END-IF
045400     END-IF.
045500*
045600*-------------------------------------------------------------*
045700 C030-TRY-CANDIDATE.
045800*    C021 LEAVES THE MATCHED LEG'S SUBSCRIPT PARKED IN
045900*    WS-FR-TRN-RESUME AHEAD OF THE LOOP'S OWN BY-1 BUMP, SO
046000*    IT IS CAPTURED HERE BEFORE THE RESUME POINTER IS MOVED
046100*    PAST IT FOR THE NEXT VISIT TO THIS DEPTH.
046200*-------------------------------------------------------------*
046300     SET WS-FR-LEG-TRN-SUB (WS-DEPTH + 2)
046400         TO WS-FR-TRN-RESUME (WS-DEPTH + 1).
046500     ADD 1 TO WS-FR-TRN-RESUME (WS-DEPTH + 1).
046600     MOVE WS-TRN-DST-T (WS-FR-LEG-TRN-SUB (WS-DEPTH + 2))
046700         TO WS-SCAN-TARGET-ID.
046800     PERFORM C050-FIND-LOC-SUB THRU C050-FIND-LOC-SUB-EX.
046900     IF WS-NEXT-SUB = WS-DEST-SUB
047000         ADD 1 TO WS-ROUTE-CNT
047100         PERFORM C060-EMIT-ROUTE THRU C060-EMIT-ROUTE-EX
047200     ELSE
047300         IF WS-VISITED (WS-NEXT-SUB)
047400             CONTINUE
047500         ELSE
047600             ADD 1 TO WS-DEPTH
047700             SET WS-FR-LOC-SUB (WS-DEPTH + 1) TO WS-NEXT-SUB
047800             SET WS-VISITED (WS-NEXT-SUB) TO TRUE
047900             MOVE 1 TO WS-FR-TRN-RESUME (WS-DEPTH + 1)
048000         END-IF
048100     END-IF.
048200 C030-TRY-CANDIDATE-EX.
048300     EXIT.
048400*
048500*-------------------------------------------------------------*
048600 C040-DAY-IN-SET.
048700*    MEMBERSHIP TEST - IS WS-DAY-OF-WEEK IN THIS LEG'S
048800*    OPERATING-DAYS SET? SET IS UNORDERED, NO SHORTCUT.
048900*-------------------------------------------------------------*
049000     SET WS-DAY-FOUND-SW TO "N".
049100     PERFORM C041-CHECK-ONE-DAY
049200         VARYING WS-SCAN-DAY-SUB FROM 1 BY 1
049300         UNTIL WS-SCAN-DAY-SUB > WS-TRN-DAY-CNT-T (WS-TRN-SUB)
049400            OR WS-DAY-FOUND.
049500 C040-DAY-IN-SET-EX.
049600     EXIT.
049700 C041-CHECK-ONE-DAY.
049800     IF WS-TRN-DAY-T (WS-TRN-SUB WS-SCAN-DAY-SUB)
049900            = WS-DAY-OF-WEEK
050000         SET WS-DAY-FOUND TO TRUE.
050100*
050200*-------------------------------------------------------------*
050300 C050-FIND-LOC-SUB.
050400*    GENERIC HELPER - CALLER PARKS THE WANTED LOC-ID IN
050500*    WS-SCAN-TARGET-ID AND THIS RETURNS ITS TABLE SUBSCRIPT
050600*    IN WS-NEXT-SUB. USED BOTH DURING EXPANSION AND WHEN THE
050700*    REPORT LINE IS BUILT.
050800*-------------------------------------------------------------*
050900     MOVE 0 TO WS-NEXT-SUB.
051000     SET WS-NOT-FOUND TO TRUE.
051100     PERFORM C051-CHECK-ONE-LOC
051200         VARYING WS-LOC-SUB FROM 1 BY 1
051300         UNTIL WS-LOC-SUB > WS-LOC-CNT
051400            OR WS-FOUND.
051500 C050-FIND-LOC-SUB-EX.
051600     EXIT.
051700 C051-CHECK-ONE-LOC.
051800     IF WS-LOC-ID-T (WS-LOC-SUB) = WS-SCAN-TARGET-ID
051900         SET WS-NEXT-SUB TO WS-LOC-SUB
052000         SET WS-FOUND TO TRUE.
052100*
052200*-------------------------------------------------------------*
052300 C060-EMIT-ROUTE.
052400*-------------------------------------------------------------*
052500     IF WS-ROUTE-CNT > 1
052600         MOVE SPACE TO LINEPR
052700         WRITE LINEPR AFTER ADVANCING 1
052800     END-IF.
052900     MOVE WS-DEPTH TO WS-EMIT-LEGCNT.
053000     ADD 1 TO WS-EMIT-LEGCNT.
053100     IF WS-EMIT-LEGCNT > WS-MAX-LEGCNT
053200         MOVE WS-EMIT-LEGCNT TO WS-MAX-LEGCNT
053300     END-IF.
053400     COMPUTE WS-EMIT-LIMIT = WS-DEPTH + 2.
053500     PERFORM D010-PRINT-LEG
053600         VARYING WS-EMIT-SUB FROM 2 BY 1
053700         UNTIL WS-EMIT-SUB > WS-EMIT-LIMIT.
053800 C060-EMIT-ROUTE-EX.
053900     EXIT.
054000*
054100*-------------------------------------------------------------*
054200 C070-POP-FRAME.
054300*-------------------------------------------------------------*
054400     IF WS-DEPTH = 0
054500         MOVE -1 TO WS-DEPTH
054600     ELSE
054700         SET WS-NOT-VISITED (WS-FR-LOC-SUB (WS-DEPTH + 1))
054800             TO TRUE
054900         SUBTRACT 1 FROM WS-DEPTH
055000     END-IF.
055100 C070-POP-FRAME-EX.
055200     EXIT.
055300*
055400*-------------------------------------------------------------*
055500 D000-PRINT-HEADINGS.
055600*-------------------------------------------------------------*
055700     MOVE REQ-ORIGIN-CODE TO HP-ORIGIN.
055800     MOVE REQ-DEST-CODE   TO HP-DEST.
055900     MOVE REQ-TRAVEL-DATE TO HP-DATE.
056000     MOVE WS-DAY-OF-WEEK TO HP-DOW.
056100     MOVE SPACE TO LINEPR.
056200     WRITE LINEPR FROM HEAD-RUN-PARMS AFTER ADVANCING C01.
056300     MOVE SPACE TO LINEPR.
056400     WRITE LINEPR FROM HEAD-COLUMNS AFTER ADVANCING 2.
056500 D000-PRINT-HEADINGS-EX.
056600     EXIT.
056700*
056800*-------------------------------------------------------------*
056900 D010-PRINT-LEG.
057000*-------------------------------------------------------------*
057100     MOVE WS-ROUTE-CNT TO DL-ROUTE-NO.
057200     COMPUTE DL-LEG-NO = WS-EMIT-SUB - 1.
057300     MOVE WS-EMIT-LEGCNT TO DL-LEG-CNT.
057400     MOVE WS-TRN-TYPE-T (WS-FR-LEG-TRN-SUB (WS-EMIT-SUB))
057500         TO DL-TYPE.
057600     MOVE WS-TRN-ORG-T  (WS-FR-LEG-TRN-SUB (WS-EMIT-SUB))
057700         TO WS-SCAN-TARGET-ID.
057800     PERFORM C050-FIND-LOC-SUB THRU C050-FIND-LOC-SUB-EX.
057900     MOVE WS-LOC-CODE-T (WS-NEXT-SUB) TO DL-ORIGIN.
058000     MOVE WS-TRN-DST-T  (WS-FR-LEG-TRN-SUB (WS-EMIT-SUB))
058100         TO WS-SCAN-TARGET-ID.
058200     PERFORM C050-FIND-LOC-SUB THRU C050-FIND-LOC-SUB-EX.
058300     MOVE WS-LOC-CODE-T (WS-NEXT-SUB) TO DL-DEST.
058400     MOVE SPACE TO LINEPR.
058500     WRITE LINEPR FROM DETAIL-LINE AFTER ADVANCING 1.
058600     ADD 1 TO WS-TOTAL-LEGS.
058700*
058800*-------------------------------------------------------------*
058900 D900-PRINT-TOTALS.
059000*-------------------------------------------------------------*
059100     MOVE SPACE TO LINEPR.
059200     WRITE LINEPR AFTER ADVANCING 2.
059300     MOVE WS-ROUTE-CNT  TO FT-ROUTES.
059400     MOVE WS-TOTAL-LEGS TO FT-LEGS.
059500     MOVE WS-MAX-LEGCNT TO FT-MAXLEN.
059600     MOVE SPACE TO LINEPR.
059700     WRITE LINEPR FROM FOOTER-LINE AFTER ADVANCING 1.
059800 D900-PRINT-TOTALS-EX.
059900     EXIT.
060000*
060100*-------------------------------------------------------------*
060200 Z000-END-PROGRAM.
060300*-------------------------------------------------------------*
060400     CLOSE LOCMAST TRNMAST RTEIN RTERPT.
060500 Z000-END-PROGRAM-EX.
060600     EXIT.
