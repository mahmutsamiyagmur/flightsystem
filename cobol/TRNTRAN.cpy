000100*----------------------------------------------------------*
000200*  TRNTRAN  -  TRANSPORTATION LEG MAINTENANCE TRANSACTION  *
000300*              RECORD. ONE ROW PER ADD/CHANGE/DELETE/      *
000400*              INQUIRY REQUEST AGAINST THE TRANSPORTATION  *
000500*              LEG MASTER.                                *
000600*----------------------------------------------------------*
000700*  MODIFICATION HISTORY:
000800*    ADDED:  02/03/1988  D BLACK
000900*    CHANGED:  08/22/1994  T WEE
001000*    SPLIT THE ORIGIN/DEST FIELDS INTO AN ID PAIR (ADD AND
001100*    CHANGE TAKE THE SURROGATE ID, ALREADY RESOLVED BY THE
001200*    CALLING DESK) AND A CODE PAIR (THE LOOKUP ACTIONS TAKE
001300*    THE SHORT BUSINESS CODE) - ONE SET OF FIELDS WAS NOT
001400*    ENOUGH ONCE GET-OD AND GET-ODOW WERE ADDED.
001500*----------------------------------------------------------*
001600 01  TRN-TRAN-REC.
001700     05  TT-ACTION               PIC 9(01).
001800         88  TT-ACTION-ADD         VALUE 1.
001900         88  TT-ACTION-CHANGE      VALUE 2.
002000         88  TT-ACTION-DELETE      VALUE 3.
002100         88  TT-ACTION-LIST-ALL    VALUE 4.
002200         88  TT-ACTION-GET-ID      VALUE 5.
002300         88  TT-ACTION-GET-OD      VALUE 6.
002400         88  TT-ACTION-GET-ODOW    VALUE 7.
002500     05  TT-TRN-ID               PIC 9(09).
002600     05  TT-ORIGIN-LOC-ID        PIC 9(09).
002700     05  TT-DEST-LOC-ID          PIC 9(09).
002800     05  TT-ORIGIN-CODE          PIC X(10).
002900     05  TT-DEST-CODE            PIC X(10).
003000     05  TT-TYPE                 PIC X(08).
003100     05  TT-TRAVEL-DATE          PIC 9(08).
003200     05  TT-OPERATING-DAYS-CNT   PIC 9(01).
003300     05  TT-OPERATING-DAYS       PIC 9(01)
003400                                  OCCURS 7 TIMES.
003500     05  FILLER                  PIC X(08).
