000100*----------------------------------------------------------*
000200*  RTEREQ   -  ROUTE SEARCH REQUEST RECORD. ONE PER RUN -  *
000300*              ORIGIN CODE, DESTINATION CODE, TRAVEL DATE. *
000400*----------------------------------------------------------*
000500*  MODIFICATION HISTORY:
000600*    ADDED:  11/02/1989  D BLACK
000700*----------------------------------------------------------*
000800 01  RTE-REQUEST-REC.
000900     05  REQ-ORIGIN-CODE         PIC X(10).
001000     05  REQ-DEST-CODE           PIC X(10).
001100     05  REQ-TRAVEL-DATE         PIC 9(08).
001200     05  FILLER                  PIC X(12).
