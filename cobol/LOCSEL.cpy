000100*----------------------------------------------------------*
000200*  LOCSEL   -  FILE-CONTROL ENTRY FOR THE LOCATION MASTER  *
000300*              COPY'D INTO EVERY PROGRAM THAT OPENS IT.    *
000400*----------------------------------------------------------*
000500     SELECT LOCMAST ASSIGN TO LOCMAST
000600            ORGANIZATION IS SEQUENTIAL
000700            ACCESS MODE IS SEQUENTIAL
000800            FILE STATUS IS WS-LOC-STATUS.
