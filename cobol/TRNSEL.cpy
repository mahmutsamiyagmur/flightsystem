000100*----------------------------------------------------------*
000200*  TRNSEL   -  FILE-CONTROL ENTRY FOR THE TRANSPORTATION   *
000300*              LEG MASTER. COPY'D INTO EVERY PROGRAM THAT  *
000400*              OPENS IT.                                  *
000500*----------------------------------------------------------*
000600     SELECT TRNMAST ASSIGN TO TRNMAST
000700            ORGANIZATION IS SEQUENTIAL
000800            ACCESS MODE IS SEQUENTIAL
000900            FILE STATUS IS WS-TRN-STATUS.
