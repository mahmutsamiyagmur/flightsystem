000100*----------------------------------------------------------*
000200*  LOCTRAN  -  LOCATION MAINTENANCE TRANSACTION RECORD.    *
000300*              ONE ROW PER ADD/CHANGE/DELETE/INQUIRY       *
000400*              REQUEST AGAINST THE LOCATION MASTER.        *
000500*----------------------------------------------------------*
000600*  MODIFICATION HISTORY:
000700*    ADDED:  09/14/1987  D BLACK
000800*----------------------------------------------------------*
000900 01  LOC-TRAN-REC.
001000     05  LT-ACTION               PIC 9(01).
001100         88  LT-ACTION-ADD       VALUE 1.
001200         88  LT-ACTION-CHANGE    VALUE 2.
001300         88  LT-ACTION-DELETE    VALUE 3.
001400         88  LT-ACTION-LIST-ALL  VALUE 4.
001500         88  LT-ACTION-GET-ID    VALUE 5.
001600         88  LT-ACTION-GET-CODE  VALUE 6.
001700     05  LT-LOC-ID               PIC 9(09).
001800     05  LT-LOC-CODE             PIC X(10).
001900     05  LT-LOC-NAME             PIC X(60).
002000     05  LT-LOC-COUNTRY          PIC X(40).
002100     05  LT-LOC-CITY             PIC X(40).
002200     05  FILLER                  PIC X(10).
