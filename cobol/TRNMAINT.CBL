000100*************************************************************
000200 IDENTIFICATION DIVISION.
000300*************************************************************
000400 PROGRAM-ID.     TRNMAINT.
000500 AUTHOR.         D BLACK.
000600 INSTALLATION.   LIBERTY TRANSIT PLANNING - RT DESK.
000700 DATE-WRITTEN.   02/03/1988.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - ROUTING DESK USE ONLY.
001000*
001100*  REMARKS:
001200*  MAINTAINS THE TRANSPORTATION LEG MASTER (TRNMAST). READS
001300*  TRNMAST IN FULL INTO A TABLE, LOADS LOCMAST READ-ONLY SO
001400*  ORIGIN/DEST LOC-IDS AND LOC-CODES CAN BE CROSS-CHECKED,
001500*  THEN APPLIES EVERY TRANSACTION ON TRNTRANIN AGAINST THE
001600*  TABLE (ADD/CHANGE/DELETE/LIST-ALL/GET-ID/GET-ORIGIN-DEST/
001700*  GET-ORIGIN-DOW), AND REWRITES THE WHOLE TABLE OUT TO
001800*  TRNNEW. ANY SUCCESSFUL ADD, CHANGE OR DELETE ALSO CLEARS
001900*  THE ROUTE REPORT CACHE THROUGH Z100 - SEE THAT PARAGRAPH.
002000*
002100*-------------------------------------------------------------*
002200*  MODIFICATION HISTORY:
002300*
002400*    WRITTEN:   02/03/1988  D BLACK
002500*               ORIGINAL LOAD/ADD/CHANGE/DELETE PASS OVER THE
002600*               TRANSPORTATION LEG MASTER, BUS AND SUBWAY ONLY.
002700*
002800*    MODIFIED:  06/19/1991  D BLACK
002900*               RT-112 - ADDED UBER (LIVERY) AS A LEG TYPE TO        RT112
003000*               MATCH THE RTEFIND CHANGE THE SAME WEEK.              RT112
003100*
003200*    MODIFIED:  04/02/1993  T WEE
003300*               RT-140 - ADDED FLIGHT AS A LEG TYPE.                 RT140
003400*
003500*    MODIFIED:  08/22/1994  T WEE
003600*               RT-151 - ADDED GET-ORIGIN-DEST AND GET-ORIGIN-       RT151
003700*               DOW ACTION CODES SO THE RT DESK COULD CHECK          RT151
003800*               WHAT ALREADY RUNS OUT OF A STOP BEFORE ADDING        RT151
003900*               A DUPLICATE LEG.                                     RT151
004000*
004100*    MODIFIED:  01/08/1999  T WEE
004200*               RT-Y2K - TT-TRAVEL-DATE EXPANDED TO A 4-DIGIT        RTY2K
004300*               CCYY, SAME FIX AS RTEFIND RT-Y2K.                    RTY2K
004400*
004500*    MODIFIED:  10/30/2006  R SINGH
004600*               RT-222 - RT DESK ASKED WHY A LEG DELETE DID NOT      RT222
004700*               CLEAR OUT STALE ROUTE REPORTS - ADDED THE CACHE      RT222
004800*               INVALIDATION CALL TO ADD, CHANGE AND DELETE.         RT222
004900*
004910*    MODIFIED:  03/09/2009  R SINGH
004920*               RT-241 - A CHANGE AGAINST A TRN-ID THAT DID NOT      RT241
004930*               EXIST WAS FALLING THROUGH INTO THE ORIGIN/DEST       RT241
004940*               CHECK ON B200 WITH STALE SWITCHES FROM THE LAST      RT241
004950*               TRANSACTION - THE ELSE PATH WAS NOT ONE SENTENCE.    RT241
004960*
005000*    MODIFIED:
005100*    PROGRAMMER:
005200*    MODIFICATION:
005300*
005400*************************************************************
005500 ENVIRONMENT DIVISION.
005600*************************************************************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-RS6000.
005900 OBJECT-COMPUTER.  IBM-RS6000.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS ACTION-DIGIT IS "1" "2" "3" "4" "5" "6" "7"
006300     UPSI-0 IS TRN-RERUN-SWITCH.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     COPY LOCSEL.
006800     COPY TRNSEL.
006900     SELECT TRNTRANIN ASSIGN TO TRNTRAN
007000            ORGANIZATION IS SEQUENTIAL
007100            FILE STATUS IS WS-TTI-STATUS.
007200     SELECT TRNNEW    ASSIGN TO TRNNEW
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WS-NEW-STATUS.
007500     SELECT TRNRPT    ASSIGN TO TRNRPT
007600            FILE STATUS IS WS-RPT-STATUS.
007700*
007800*************************************************************
007900 DATA DIVISION.
008000*************************************************************
008100 FILE SECTION.
008200*
008300 FD  LOCMAST
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS LOC-MASTER-REC.
008600 COPY LOCMAST.
008700*
008800 FD  TRNMAST
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS TRN-MASTER-REC.
009100 COPY TRNMAST.
009200*
009300 FD  TRNTRANIN
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS TRN-TRAN-REC.
009600 COPY TRNTRAN.
009700*
009800 FD  TRNNEW
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS TRN-NEW-REC.
010100 COPY TRNMAST
010200     REPLACING ==TRN-MASTER-REC==    BY ==TRN-NEW-REC==,
010300               ==TRN-ID==            BY ==TRN-NEW-ID==,
010400               ==TRN-ORIGIN-LOC-ID== BY ==TRN-NEW-ORG-ID==,
010500               ==TRN-DEST-LOC-ID==   BY ==TRN-NEW-DST-ID==,
010600               ==TRN-TYPE==          BY ==TRN-NEW-TYPE==,
010700               ==TRN-TYPE-IS-BUS==   BY ==TRN-NEW-TY-BUS==,
010800               ==TRN-TYPE-IS-SUBWAY==
010900                                 BY ==TRN-NEW-TY-SUBWAY==,
011000               ==TRN-TYPE-IS-UBER==  BY ==TRN-NEW-TY-UBER==,
011100               ==TRN-TYPE-IS-FLIGHT==
011200                                 BY ==TRN-NEW-TY-FLIGHT==,
011300               ==TRN-OPERATING-DAYS-CNT==
011400                                 BY ==TRN-NEW-DAYS-CNT==,
011500               ==TRN-OPERATING-DAYS== BY ==TRN-NEW-DAYS==.
011600*
011700 FD  TRNRPT
011800     LABEL RECORDS ARE OMITTED
011900     DATA RECORD IS LINEPR.
012000 01  LINEPR                      PIC X(80).
012100*
012200 WORKING-STORAGE SECTION.
012300*************************************************************
012400 01  FILLER                      PIC X(24)        VALUE
012500     "** PROGRAM TRNMAINT **".
012600*
012610*----------------- STANDALONE SCALARS (77-LEVEL) -------------*
012620 77  WS-LOC-CNT                  PIC 9(05) COMP VALUE 0.
012630 77  WS-TRN-CNT                  PIC 9(05) COMP VALUE 0.
012640 77  WS-FOUND-SW                 PIC X(01) VALUE "N".
012650     88  WS-FOUND                    VALUE "Y".
012660     88  WS-NOT-FOUND                VALUE "N".
012670*
012700 01  WS-FILE-STATUSES.
012800     05  WS-LOC-STATUS           PIC XX     VALUE "00".
012900     05  WS-TRN-STATUS           PIC XX     VALUE "00".
013000     05  WS-TTI-STATUS           PIC XX     VALUE "00".
013100     05  WS-NEW-STATUS           PIC XX     VALUE "00".
013200     05  WS-RPT-STATUS           PIC XX     VALUE "00".
013300     05  FILLER                  PIC X(03).
013500*
013600*----------------- LOCATION TABLE (READ-ONLY, FK CHECKS) ----*
013700 01  WS-LOC-TABLE-AREA.
013900     05  WS-LOC-ROW OCCURS 500 TIMES
014000                    INDEXED BY WS-LOC-SUB.
014100         10  WS-LOC-ID-T         PIC 9(09).
014200         10  WS-LOC-CODE-T       PIC X(10).
014300     05  FILLER                  PIC X(05).
014400*
014500*----------------- LEG TABLE (LOADED IN FULL) ----------------*
014600 01  WS-TRN-TABLE-AREA.
014800     05  WS-NEXT-TRN-ID          PIC 9(09) COMP VALUE 0.
014900     05  WS-TRN-ROW OCCURS 2000 TIMES
015000                    INDEXED BY WS-TRN-SUB.
015100         10  WS-TRN-ID-T         PIC 9(09).
015200         10  WS-TRN-ORG-T        PIC 9(09).
015300         10  WS-TRN-DST-T        PIC 9(09).
015400         10  WS-TRN-TYPE-T       PIC X(08).
015500         10  WS-TRN-DAY-CNT-T    PIC 9(01).
015600         10  WS-TRN-DAY-T        PIC 9(01) OCCURS 7 TIMES.
015700         10  WS-TRN-TOMB-SW      PIC X(01) VALUE "N".
015800             88  WS-TRN-TOMBSTONED   VALUE "Y".
015900             88  WS-TRN-LIVE         VALUE "N".
016000     05  FILLER                  PIC X(05).
016100*
016200*----------------- DATE/DAY-OF-WEEK WORK AREA ----------------*
016300 01  WS-DATE-WORK.
016400     05  WS-DATE-CCYY            PIC 9(04).
016500     05  WS-DATE-MM              PIC 9(02).
016600     05  WS-DATE-DD              PIC 9(02).
016700     05  FILLER                  PIC X(02).
016800 01  WS-DATE-BREAKOUT REDEFINES WS-DATE-WORK.
016900     05  WS-DATE-NUM             PIC 9(08).
017000     05  FILLER                  PIC X(02).
017100*
017200*----------------- ZELLER'S CONGRUENCE WORK AREA -------------*
017300 01  WS-ZELLER-WORK.
017400     05  WS-Z-YEAR               PIC S9(05) COMP.
017500     05  WS-Z-MONTH              PIC S9(03) COMP.
017600     05  WS-Z-DAY                PIC S9(03) COMP.
017700     05  WS-Z-J                  PIC S9(05) COMP.
017800     05  WS-Z-K                  PIC S9(05) COMP.
017900     05  WS-Z-TERM1              PIC S9(05) COMP.
018000     05  WS-Z-KDIV4              PIC S9(05) COMP.
018100     05  WS-Z-JDIV4              PIC S9(05) COMP.
018200     05  WS-Z-TEMP               PIC S9(07) COMP.
018300     05  WS-Z-TEMP2              PIC S9(05) COMP.
018400     05  WS-Z-SUM                PIC S9(07) COMP.
018500     05  WS-Z-QUOT               PIC S9(07) COMP.
018600     05  WS-Z-H                  PIC S9(05) COMP.
018700     05  WS-DAY-OF-WEEK          PIC 9(01) COMP.
018800     05  FILLER                  PIC X(05).
018900*
019000*----------------- SEARCH/TRANSACTION WORK FIELDS ------------*
019100 01  WS-SEARCH-WORK.
019200     05  WS-MATCH-SUB            PIC 9(05) COMP.
019300     05  WS-ORG-SUB              PIC 9(05) COMP.
019400     05  WS-DST-SUB              PIC 9(05) COMP.
019500     05  WS-SCAN-TARGET-ID       PIC 9(09).
019600     05  WS-CODE-HOLD            PIC X(10).
019700     05  WS-SCAN-DAY-SUB         PIC 9(01) COMP.
020100     05  WS-ORG-FOUND-SW         PIC X(01) VALUE "N".
020200         88  WS-ORG-FOUND        VALUE "Y".
020300         88  WS-NOT-ORG-FOUND    VALUE "N".
020400     05  WS-DST-FOUND-SW         PIC X(01) VALUE "N".
020500         88  WS-DST-FOUND        VALUE "Y".
020600         88  WS-NOT-DST-FOUND    VALUE "N".
020700     05  WS-DAY-FOUND-SW         PIC X(01) VALUE "N".
020800         88  WS-DAY-FOUND        VALUE "Y".
020900     05  FILLER                  PIC X(05).
021000*
021100*----------------- CONTROL TOTALS -----------------------------*
021200 01  WS-TOTALS.
021300     05  WS-ADD-CNT              PIC 9(05) COMP VALUE 0.
021400     05  WS-CHG-CNT              PIC 9(05) COMP VALUE 0.
021500     05  WS-DEL-CNT              PIC 9(05) COMP VALUE 0.
021600     05  WS-LIST-CNT             PIC 9(05) COMP VALUE 0.
021700     05  WS-REJ-CNT              PIC 9(05) COMP VALUE 0.
021800     05  FILLER                  PIC X(05).
021900*
022000*----------------- REPORT LINES --------------------------------*
022100 01  HEAD-RUN-PARMS.
022200     05  FILLER                  PIC X(01) VALUE SPACE.
022300     05  FILLER                  PIC X(30) VALUE
022400         "TRANSPORTATION MAINTENANCE RUN".
022500     05  FILLER                  PIC X(49) VALUE SPACE.
022600 01  HEAD-RUN-PARMS-DUMP REDEFINES HEAD-RUN-PARMS PIC X(80).
022700*
022800 01  HEAD-COLUMNS.
022900     05  FILLER                  PIC X(01) VALUE SPACE.
023000     05  FILLER                  PIC X(08) VALUE "ACTION".
023100     05  FILLER                  PIC X(11) VALUE "TRN-ID".
023200     05  FILLER                  PIC X(09) VALUE "TYPE".
023300     05  FILLER                  PIC X(40) VALUE "RESULT".
023400     05  FILLER                  PIC X(11) VALUE SPACE.
023500*
023600 01  DETAIL-LINE.
023700     05  FILLER                  PIC X(01) VALUE SPACE.
023800     05  DL-ACTION               PIC X(10).
023900     05  FILLER                  PIC X(01) VALUE SPACE.
024000     05  DL-TRN-ID               PIC 9(09).
024100     05  FILLER                  PIC X(01) VALUE SPACE.
024200     05  DL-TYPE                 PIC X(08).
024300     05  FILLER                  PIC X(01) VALUE SPACE.
024400     05  DL-RESULT               PIC X(40).
024500     05  FILLER                  PIC X(09) VALUE SPACE.
024600 01  DETAIL-LINE-DUMP REDEFINES DETAIL-LINE PIC X(80).
024700*
024800 01  FOOTER-LINE.
024900     05  FILLER                  PIC X(01) VALUE SPACE.
025000     05  FILLER                  PIC X(08) VALUE "ADDED  -".
025100     05  FT-ADDS                 PIC ZZ,ZZ9.
025200     05  FILLER                  PIC X(10) VALUE "  CHANGED-".
025300     05  FT-CHGS                 PIC ZZ,ZZ9.
025400     05  FILLER                  PIC X(10) VALUE "  DELETED-".
025500     05  FT-DELS                 PIC ZZ,ZZ9.
025600     05  FILLER                  PIC X(10) VALUE "  REJECTS-".
025700     05  FT-REJS                 PIC ZZ,ZZ9.
025800     05  FILLER                  PIC X(12) VALUE SPACE.
025900*
026000*************************************************************
026100 PROCEDURE DIVISION.
026200*************************************************************
026300 A000-MAIN-LINE.
026400     PERFORM B000-INITIALIZE    THRU B000-INITIALIZE-EX.
026500     PERFORM C000-PROCESS-TRANS THRU C000-PROCESS-TRANS-EX
026600         UNTIL WS-TTI-STATUS = "10".
026700     PERFORM D800-REWRITE-MASTER THRU D800-REWRITE-MASTER-EX.
026800     PERFORM D900-PRINT-TOTALS  THRU D900-PRINT-TOTALS-EX.
026900     PERFORM Z000-END-PROGRAM   THRU Z000-END-PROGRAM-EX.
027000     STOP RUN.
027100*
027200*-------------------------------------------------------------*
027300 B000-INITIALIZE.
027400*-------------------------------------------------------------*
027500     OPEN INPUT  LOCMAST TRNMAST TRNTRANIN.
027600     OPEN OUTPUT TRNNEW TRNRPT.
027700     PERFORM B010-LOAD-LOCATIONS THRU B010-LOAD-LOCATIONS-EX.
027800     PERFORM B020-LOAD-LEGS      THRU B020-LOAD-LEGS-EX.
027900     MOVE SPACE TO LINEPR.
028000     WRITE LINEPR FROM HEAD-RUN-PARMS AFTER ADVANCING C01.
028100     MOVE SPACE TO LINEPR.
028200     WRITE LINEPR FROM HEAD-COLUMNS AFTER ADVANCING 2.
028300     READ TRNTRANIN INTO TRN-TRAN-REC
028400         AT END MOVE "10" TO WS-TTI-STATUS.
028500 B000-INITIALIZE-EX.
028600     EXIT.
028700*
028800*-------------------------------------------------------------*
028900 B010-LOAD-LOCATIONS.
029000*    LOCMAST LOADED READ-ONLY - THIS PROGRAM NEVER WRITES IT,
029100*    ONLY USES IT TO CHECK THE REFERENTIAL VALIDITY RULE.
029200*-------------------------------------------------------------*
029300     MOVE 0 TO WS-LOC-CNT.
029400 B011-LOAD-LOCATIONS-RD.
029500     READ LOCMAST
029600         AT END GO TO B010-LOAD-LOCATIONS-EX.
029700     ADD 1 TO WS-LOC-CNT.
029800     SET WS-LOC-SUB TO WS-LOC-CNT.
029900     MOVE LOC-ID   TO WS-LOC-ID-T   (WS-LOC-SUB).
030000     MOVE LOC-CODE TO WS-LOC-CODE-T (WS-LOC-SUB).
030100     GO TO B011-LOAD-LOCATIONS-RD.
030200 B010-LOAD-LOCATIONS-EX.
030300     EXIT.
030400*
030500*-------------------------------------------------------------*
030600 B020-LOAD-LEGS.
030700*-------------------------------------------------------------*
030800     MOVE 0 TO WS-TRN-CNT.
030900     MOVE 0 TO WS-NEXT-TRN-ID.
031000 B021-LOAD-LEGS-RD.
031100     READ TRNMAST
031200         AT END GO TO B020-LOAD-LEGS-EX.
031300     ADD 1 TO WS-TRN-CNT.
031400     SET WS-TRN-SUB TO WS-TRN-CNT.
031500     MOVE TRN-ID              TO WS-TRN-ID-T  (WS-TRN-SUB).
031600     MOVE TRN-ORIGIN-LOC-ID   TO WS-TRN-ORG-T (WS-TRN-SUB).
031700     MOVE TRN-DEST-LOC-ID     TO WS-TRN-DST-T (WS-TRN-SUB).
031800     MOVE TRN-TYPE            TO WS-TRN-TYPE-T(WS-TRN-SUB).
031900     MOVE TRN-OPERATING-DAYS-CNT
032000                              TO WS-TRN-DAY-CNT-T(WS-TRN-SUB).
032100     MOVE TRN-OPERATING-DAYS (1)  TO WS-TRN-DAY-T(WS-TRN-SUB 1).
032200     MOVE TRN-OPERATING-DAYS (2)  TO WS-TRN-DAY-T(WS-TRN-SUB 2).
032300     MOVE TRN-OPERATING-DAYS (3)  TO WS-TRN-DAY-T(WS-TRN-SUB 3).
032400     MOVE TRN-OPERATING-DAYS (4)  TO WS-TRN-DAY-T(WS-TRN-SUB 4).
032500     MOVE TRN-OPERATING-DAYS (5)  TO WS-TRN-DAY-T(WS-TRN-SUB 5).
032600     MOVE TRN-OPERATING-DAYS (6)  TO WS-TRN-DAY-T(WS-TRN-SUB 6).
032700     MOVE TRN-OPERATING-DAYS (7)  TO WS-TRN-DAY-T(WS-TRN-SUB 7).
032800     SET WS-TRN-LIVE (WS-TRN-SUB) TO TRUE.
032900     IF TRN-ID > WS-NEXT-TRN-ID
033000         MOVE TRN-ID TO WS-NEXT-TRN-ID
033100     END-IF.
033200     GO TO B021-LOAD-LEGS-RD.
033300 B020-LOAD-LEGS-EX.
033400     ADD 1 TO WS-NEXT-TRN-ID.
033500     EXIT.
033600*
033700*-------------------------------------------------------------*
033800 C000-PROCESS-TRANS.
033900*-------------------------------------------------------------*
034000     IF TT-ACTION-ADD
034100         PERFORM B100-ADD-LEG THRU B100-ADD-LEG-EX
034200     END-IF.
034300     IF TT-ACTION-CHANGE
034400         PERFORM B200-CHANGE-LEG THRU B200-CHANGE-LEG-EX
034500     END-IF.
034600     IF TT-ACTION-DELETE
034700         PERFORM B300-DELETE-LEG THRU B300-DELETE-LEG-EX
034800     END-IF.
034900     IF TT-ACTION-LIST-ALL
035000         PERFORM B400-LIST-LEG THRU B400-LIST-LEG-EX
035100     END-IF.
035200     IF TT-ACTION-GET-ID
035300         PERFORM B500-GET-LEG-ID THRU B500-GET-LEG-ID-EX
035400     END-IF.
035500     IF TT-ACTION-GET-OD
035600         PERFORM B600-GET-LEG-ORIGIN-DEST
035700             THRU B600-GET-LEG-ORIGIN-DEST-EX
035800     END-IF.
035900     IF TT-ACTION-GET-ODOW
036000         PERFORM B700-GET-LEG-ORIGIN-DOW
036100             THRU B700-GET-LEG-ORIGIN-DOW-EX
036200     END-IF.
036300     READ TRNTRANIN INTO TRN-TRAN-REC
036400         AT END MOVE "10" TO WS-TTI-STATUS.
036500 C000-PROCESS-TRANS-EX.
036600     EXIT.
036700*
036800*-------------------------------------------------------------*
036900 B100-ADD-LEG.
037000*    REFERENTIAL VALIDITY RULE - BOTH LOC-IDS MUST EXIST ON
037100*    LOCMAST. NOT RE-VALIDATED AFTER THIS POINT, PER THE RULE.
037200*-------------------------------------------------------------*
037300     PERFORM E000-CHECK-ORG-ID THRU E000-CHECK-ORG-ID-EX.
037400     PERFORM E010-CHECK-DST-ID THRU E010-CHECK-DST-ID-EX.
037500     IF WS-NOT-ORG-FOUND
037600         ADD 1 TO WS-REJ-CNT
037700         MOVE "ADD"       TO DL-ACTION
037800         MOVE 0           TO DL-TRN-ID
037900         MOVE TT-TYPE     TO DL-TYPE
038000         MOVE "REJECTED - ORIGIN ID NOT FOUND" TO DL-RESULT
038100         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
038200     ELSE
038300     IF WS-NOT-DST-FOUND
038400         ADD 1 TO WS-REJ-CNT
038500         MOVE "ADD"       TO DL-ACTION
038600         MOVE 0           TO DL-TRN-ID
038700         MOVE TT-TYPE     TO DL-TYPE
038800         MOVE "REJECTED - DEST ID NOT FOUND" TO DL-RESULT
038900         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
039000     ELSE
039100         ADD 1 TO WS-TRN-CNT
039200         SET WS-TRN-SUB TO WS-TRN-CNT
039300         MOVE WS-NEXT-TRN-ID  TO WS-TRN-ID-T  (WS-TRN-SUB)
039400         MOVE TT-ORIGIN-LOC-ID TO WS-TRN-ORG-T (WS-TRN-SUB)
039500         MOVE TT-DEST-LOC-ID   TO WS-TRN-DST-T (WS-TRN-SUB)
039600         MOVE TT-TYPE          TO WS-TRN-TYPE-T(WS-TRN-SUB)
039700         MOVE TT-OPERATING-DAYS-CNT
039800                               TO WS-TRN-DAY-CNT-T(WS-TRN-SUB)
039900         PERFORM E100-COPY-DAYS THRU E100-COPY-DAYS-EX
040000         SET WS-TRN-LIVE (WS-TRN-SUB) TO TRUE
040100         ADD 1 TO WS-ADD-CNT
040200         MOVE "ADD"           TO DL-ACTION
040300         MOVE WS-NEXT-TRN-ID  TO DL-TRN-ID
040400         MOVE TT-TYPE         TO DL-TYPE
040500         MOVE "ADDED"         TO DL-RESULT
040600         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
040700         ADD 1 TO WS-NEXT-TRN-ID
040800         PERFORM Z100-INVALIDATE-CACHE THRU Z100-INVALIDATE-CACHE-EX
040900     END-IF
041000     END-IF.
041100 B100-ADD-LEG-EX.
041200     EXIT.
041300*
041400*-------------------------------------------------------------*
041500 B200-CHANGE-LEG.
041550*    RT-241 (RS, 03/09/09) - ELSE PATH BELOW MUST STAY ONE          RT241
041560*    SENTENCE OR THE ORG/DST CHECK RUNS EVEN WHEN THE ID SCAN       RT241
041570*    ABOVE FAILED.                                                 RT241
041600*-------------------------------------------------------------*
041700     PERFORM E020-SCAN-LEG-BY-ID THRU E020-SCAN-LEG-BY-ID-EX.
041800     IF WS-NOT-FOUND
041900         ADD 1 TO WS-REJ-CNT
042000         MOVE "CHANGE"    TO DL-ACTION
042100         MOVE TT-TRN-ID   TO DL-TRN-ID
042200         MOVE TT-TYPE     TO DL-TYPE
042300         MOVE "REJECTED - ID NOT FOUND" TO DL-RESULT
042400         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
042500     ELSE
042600     PERFORM E000-CHECK-ORG-ID THRU E000-CHECK-ORG-ID-EX
042700     PERFORM E010-CHECK-DST-ID THRU E010-CHECK-DST-ID-EX
042800     IF WS-NOT-ORG-FOUND OR WS-NOT-DST-FOUND
042900         ADD 1 TO WS-REJ-CNT
043000         MOVE "CHANGE"    TO DL-ACTION
043100         MOVE TT-TRN-ID   TO DL-TRN-ID
043200         MOVE TT-TYPE     TO DL-TYPE
043300         MOVE "REJECTED - ORIGIN/DEST ID NOT FOUND" TO DL-RESULT
043400         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
043500     ELSE
043600         MOVE TT-ORIGIN-LOC-ID TO WS-TRN-ORG-T (WS-MATCH-SUB)
043700         MOVE TT-DEST-LOC-ID   TO WS-TRN-DST-T (WS-MATCH-SUB)
043800         MOVE TT-TYPE          TO WS-TRN-TYPE-T(WS-MATCH-SUB)
043900         MOVE TT-OPERATING-DAYS-CNT
044000                               TO WS-TRN-DAY-CNT-T(WS-MATCH-SUB)
044100         SET WS-TRN-SUB TO WS-MATCH-SUB
044200         PERFORM E100-COPY-DAYS THRU E100-COPY-DAYS-EX
044300         ADD 1 TO WS-CHG-CNT
044400         MOVE "CHANGE"    TO DL-ACTION
044500         MOVE TT-TRN-ID   TO DL-TRN-ID
044600         MOVE TT-TYPE     TO DL-TYPE
044700         MOVE "CHANGED"   TO DL-RESULT
044800         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
044900         PERFORM Z100-INVALIDATE-CACHE THRU Z100-INVALIDATE-CACHE-EX
045000     END-IF
045100     END-IF.
045200 B200-CHANGE-LEG-EX.
045300     EXIT.
045400*
045500*-------------------------------------------------------------*
045600 B300-DELETE-LEG.
045700*    A SEQUENTIAL TABLE HAS NO TRUE DELETE SO THE ROW IS
045800*    TOMBSTONED AND SKIPPED WHEN TRNNEW IS WRITTEN.
045900*    RT-222 (RS, 06/14/06) - CACHE INVALIDATION ADDED BELOW.         RT222
046000*-------------------------------------------------------------*
046100     PERFORM E020-SCAN-LEG-BY-ID THRU E020-SCAN-LEG-BY-ID-EX.
046200     IF WS-NOT-FOUND
046300         ADD 1 TO WS-REJ-CNT
046400         MOVE "DELETE"  TO DL-ACTION
046500         MOVE TT-TRN-ID TO DL-TRN-ID
046600         MOVE SPACE     TO DL-TYPE
046700         MOVE "REJECTED - ID NOT FOUND" TO DL-RESULT
046800         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
046900     ELSE
047000         SET WS-TRN-TOMBSTONED (WS-MATCH-SUB) TO TRUE
047100         ADD 1 TO WS-DEL-CNT
047200         MOVE "DELETE"  TO DL-ACTION
047300         MOVE TT-TRN-ID TO DL-TRN-ID
047400         MOVE WS-TRN-TYPE-T (WS-MATCH-SUB) TO DL-TYPE
047500         MOVE "DELETED" TO DL-RESULT
047600         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
047700         PERFORM Z100-INVALIDATE-CACHE THRU Z100-INVALIDATE-CACHE-EX
047800     END-IF.
047900 B300-DELETE-LEG-EX.
048000     EXIT.
048100*
048200*-------------------------------------------------------------*
048300 B400-LIST-LEG.
048400*-------------------------------------------------------------*
048500     PERFORM B401-LIST-ONE-ROW
048600         VARYING WS-TRN-SUB FROM 1 BY 1
048700         UNTIL WS-TRN-SUB > WS-TRN-CNT.
048800 B400-LIST-LEG-EX.
048900     EXIT.
049000 B401-LIST-ONE-ROW.
049100     IF WS-TRN-LIVE (WS-TRN-SUB)
049200         ADD 1 TO WS-LIST-CNT
049300         MOVE "LIST"  TO DL-ACTION
049400         MOVE WS-TRN-ID-T   (WS-TRN-SUB) TO DL-TRN-ID
049500         MOVE WS-TRN-TYPE-T (WS-TRN-SUB) TO DL-TYPE
049600         MOVE "LISTED" TO DL-RESULT
049700         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
049800     END-IF.
049900*
050000*-------------------------------------------------------------*
050100 B500-GET-LEG-ID.
050200*-------------------------------------------------------------*
050300     PERFORM E020-SCAN-LEG-BY-ID THRU E020-SCAN-LEG-BY-ID-EX.
050400     IF WS-NOT-FOUND
050500         ADD 1 TO WS-REJ-CNT
050600         MOVE "GET-ID"  TO DL-ACTION
050700         MOVE TT-TRN-ID TO DL-TRN-ID
050800         MOVE SPACE     TO DL-TYPE
050900         MOVE "REJECTED - ID NOT FOUND" TO DL-RESULT
051000     ELSE
051100         ADD 1 TO WS-LIST-CNT
051200         MOVE "GET-ID"  TO DL-ACTION
051300         MOVE TT-TRN-ID TO DL-TRN-ID
051400         MOVE WS-TRN-TYPE-T (WS-MATCH-SUB) TO DL-TYPE
051500         MOVE "FOUND"   TO DL-RESULT
051600     END-IF.
051700     PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX.
051800 B500-GET-LEG-ID-EX.
051900     EXIT.
052000*
052100*-------------------------------------------------------------*
052200 B600-GET-LEG-ORIGIN-DEST.
052300*    ADDED RT-151 (TW, 08/22/94) WITH GET-ORIGIN-DOW BELOW.          RT151
052400*    RESOLVE BOTH LOC-CODES TO LOC-IDS, EACH INDEPENDENTLY
052500*    "NOT FOUND", THEN LIST EVERY LEG MATCHING BOTH.
052600*-------------------------------------------------------------*
052700     MOVE TT-ORIGIN-CODE TO WS-CODE-HOLD.
052800     PERFORM E200-SCAN-LOC-BY-CODE THRU E200-SCAN-LOC-BY-CODE-EX.
052900     IF WS-NOT-FOUND
053000         ADD 1 TO WS-REJ-CNT
053100         MOVE "GET-OD"      TO DL-ACTION
053200         MOVE 0             TO DL-TRN-ID
053300         MOVE TT-ORIGIN-CODE TO DL-TYPE
053400         MOVE "REJECTED - ORIGIN CODE NOT FOUND" TO DL-RESULT
053500         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
053600     ELSE
053700         SET WS-ORG-SUB TO WS-MATCH-SUB
053800         MOVE TT-DEST-CODE TO WS-CODE-HOLD
053900         PERFORM E210-SCAN-LOC-BY-DEST-CODE
054000             THRU E210-SCAN-LOC-BY-DEST-CODE-EX
054100         IF WS-NOT-FOUND
054200             ADD 1 TO WS-REJ-CNT
054300             MOVE "GET-OD"    TO DL-ACTION
054400             MOVE 0           TO DL-TRN-ID
054500             MOVE TT-DEST-CODE TO DL-TYPE
054600             MOVE "REJECTED - DEST CODE NOT FOUND" TO DL-RESULT
054700             PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
054800         ELSE
054900             SET WS-DST-SUB TO WS-MATCH-SUB
055000             PERFORM B601-LIST-ONE-OD-ROW
055100                 VARYING WS-TRN-SUB FROM 1 BY 1
055200                 UNTIL WS-TRN-SUB > WS-TRN-CNT
055300         END-IF
055400     END-IF.
055500 B600-GET-LEG-ORIGIN-DEST-EX.
055600     EXIT.
055700 B601-LIST-ONE-OD-ROW.
055800     IF WS-TRN-LIVE (WS-TRN-SUB)
055900        AND WS-TRN-ORG-T (WS-TRN-SUB) = WS-LOC-ID-T (WS-ORG-SUB)
056000        AND WS-TRN-DST-T (WS-TRN-SUB) = WS-LOC-ID-T (WS-DST-SUB)
056100         ADD 1 TO WS-LIST-CNT
056200         MOVE "GET-OD"  TO DL-ACTION
056300         MOVE WS-TRN-ID-T   (WS-TRN-SUB) TO DL-TRN-ID
056400         MOVE WS-TRN-TYPE-T (WS-TRN-SUB) TO DL-TYPE
056500         MOVE "MATCHED" TO DL-RESULT
056600         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
056700     END-IF.
056800*
056900*-------------------------------------------------------------*
057000 B700-GET-LEG-ORIGIN-DOW.
057100*    RESOLVE ORIGIN LOC-CODE, DERIVE DAY-OF-WEEK FROM
057200*    TT-TRAVEL-DATE, THEN LIST EVERY LEG OUT OF THAT LOCATION
057300*    RUNNING ON THAT DAY.
057400*-------------------------------------------------------------*
057500     MOVE TT-ORIGIN-CODE TO WS-CODE-HOLD.
057600     PERFORM E200-SCAN-LOC-BY-CODE THRU E200-SCAN-LOC-BY-CODE-EX.
057700     IF WS-NOT-FOUND
057800         ADD 1 TO WS-REJ-CNT
057900         MOVE "GET-ODOW"    TO DL-ACTION
058000         MOVE 0             TO DL-TRN-ID
058100         MOVE TT-ORIGIN-CODE TO DL-TYPE
058200         MOVE "REJECTED - ORIGIN CODE NOT FOUND" TO DL-RESULT
058300         PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
058400     ELSE
058500         SET WS-ORG-SUB TO WS-MATCH-SUB
058600         PERFORM F000-DERIVE-DOW THRU F000-DERIVE-DOW-EX
058700         PERFORM B701-LIST-ONE-DOW-ROW
058800             VARYING WS-TRN-SUB FROM 1 BY 1
058900             UNTIL WS-TRN-SUB > WS-TRN-CNT
059000     END-IF.
059100 B700-GET-LEG-ORIGIN-DOW-EX.
059200     EXIT.
059300 B701-LIST-ONE-DOW-ROW.
059400     IF WS-TRN-LIVE (WS-TRN-SUB)
059500        AND WS-TRN-ORG-T (WS-TRN-SUB) = WS-LOC-ID-T (WS-ORG-SUB)
059600         PERFORM F010-DAY-IN-SET THRU F010-DAY-IN-SET-EX
059700         IF WS-DAY-FOUND
059800             ADD 1 TO WS-LIST-CNT
059900             MOVE "GET-ODOW" TO DL-ACTION
060000             MOVE WS-TRN-ID-T   (WS-TRN-SUB) TO DL-TRN-ID
060100             MOVE WS-TRN-TYPE-T (WS-TRN-SUB) TO DL-TYPE
060200             MOVE "RUNS THAT DAY" TO DL-RESULT
060300             PERFORM E900-WRITE-DETAIL THRU E900-WRITE-DETAIL-EX
060400         END-IF
060500     END-IF.
060600*
060700*-------------------------------------------------------------*
060800 E000-CHECK-ORG-ID.
060900*-------------------------------------------------------------*
061000     SET WS-NOT-ORG-FOUND TO TRUE.
061100     MOVE TT-ORIGIN-LOC-ID TO WS-SCAN-TARGET-ID.
061200     PERFORM E001-CHECK-ONE-LOC-ORG
061300         VARYING WS-LOC-SUB FROM 1 BY 1
061400         UNTIL WS-LOC-SUB > WS-LOC-CNT
061500            OR WS-ORG-FOUND.
061600 E000-CHECK-ORG-ID-EX.
061700     EXIT.
061800 E001-CHECK-ONE-LOC-ORG.
061900     IF WS-LOC-ID-T (WS-LOC-SUB) = WS-SCAN-TARGET-ID
062000         SET WS-ORG-FOUND TO TRUE.
062100*
062200*-------------------------------------------------------------*
062300 E010-CHECK-DST-ID.
062400*-------------------------------------------------------------*
062500     SET WS-NOT-DST-FOUND TO TRUE.
062600     MOVE TT-DEST-LOC-ID TO WS-SCAN-TARGET-ID.
062700     PERFORM E011-CHECK-ONE-LOC-DST
062800         VARYING WS-LOC-SUB FROM 1 BY 1
062900         UNTIL WS-LOC-SUB > WS-LOC-CNT
063000            OR WS-DST-FOUND.
063100 E010-CHECK-DST-ID-EX.
063200     EXIT.
063300 E011-CHECK-ONE-LOC-DST.
063400     IF WS-LOC-ID-T (WS-LOC-SUB) = WS-SCAN-TARGET-ID
063500         SET WS-DST-FOUND TO TRUE.
063600*
063700*-------------------------------------------------------------*
063800 E020-SCAN-LEG-BY-ID.
063900*-------------------------------------------------------------*
064000     SET WS-NOT-FOUND TO TRUE.
064100     PERFORM E021-CHECK-ONE-LEG
064200         VARYING WS-TRN-SUB FROM 1 BY 1
064300         UNTIL WS-TRN-SUB > WS-TRN-CNT
064400            OR WS-FOUND.
064500 E020-SCAN-LEG-BY-ID-EX.
064600     EXIT.
064700 E021-CHECK-ONE-LEG.
064800     IF WS-TRN-LIVE (WS-TRN-SUB)
064900        AND WS-TRN-ID-T (WS-TRN-SUB) = TT-TRN-ID
065000         SET WS-MATCH-SUB TO WS-TRN-SUB
065100         SET WS-FOUND TO TRUE.
065200*
065300*-------------------------------------------------------------*
065400 E100-COPY-DAYS.
065500*-------------------------------------------------------------*
065600     MOVE TT-OPERATING-DAYS (1) TO WS-TRN-DAY-T (WS-TRN-SUB 1).
065700     MOVE TT-OPERATING-DAYS (2) TO WS-TRN-DAY-T (WS-TRN-SUB 2).
065800     MOVE TT-OPERATING-DAYS (3) TO WS-TRN-DAY-T (WS-TRN-SUB 3).
065900     MOVE TT-OPERATING-DAYS (4) TO WS-TRN-DAY-T (WS-TRN-SUB 4).
066000     MOVE TT-OPERATING-DAYS (5) TO WS-TRN-DAY-T (WS-TRN-SUB 5).
066100     MOVE TT-OPERATING-DAYS (6) TO WS-TRN-DAY-T (WS-TRN-SUB 6).
066200     MOVE TT-OPERATING-DAYS (7) TO WS-TRN-DAY-T (WS-TRN-SUB 7).
066300 E100-COPY-DAYS-EX.
066400     EXIT.
066500*
066600*-------------------------------------------------------------*
066700 E200-SCAN-LOC-BY-CODE.
066800*    MATCHES WS-CODE-HOLD AGAINST THE LOCATION TABLE.
066900*-------------------------------------------------------------*
067000     SET WS-NOT-FOUND TO TRUE.
067100     PERFORM E201-CHECK-ONE-LOC-CODE
067200         VARYING WS-LOC-SUB FROM 1 BY 1
067300         UNTIL WS-LOC-SUB > WS-LOC-CNT
067400            OR WS-FOUND.
067500 E200-SCAN-LOC-BY-CODE-EX.
067600     EXIT.
067700 E201-CHECK-ONE-LOC-CODE.
067800     IF WS-LOC-CODE-T (WS-LOC-SUB) = WS-CODE-HOLD
067900         SET WS-MATCH-SUB TO WS-LOC-SUB
068000         SET WS-FOUND TO TRUE.
068100*
068200*-------------------------------------------------------------*
068300 E210-SCAN-LOC-BY-DEST-CODE.
068400*    SAME TABLE, SECOND CODE - KEPT SEPARATE FROM E200 SO
068500*    B600 CAN RESOLVE ORIGIN AND DEST WITHOUT ONE CALL
068600*    CLOBBERING THE OTHER'S HOLD FIELD MID-SCAN.
068700*-------------------------------------------------------------*
068800     SET WS-NOT-FOUND TO TRUE.
068900     PERFORM E211-CHECK-ONE-DEST-CODE
069000         VARYING WS-LOC-SUB FROM 1 BY 1
069100         UNTIL WS-LOC-SUB > WS-LOC-CNT
069200            OR WS-FOUND.
069300 E210-SCAN-LOC-BY-DEST-CODE-EX.
069400     EXIT.
069500 E211-CHECK-ONE-DEST-CODE.
069600     IF WS-LOC-CODE-T (WS-LOC-SUB) = WS-CODE-HOLD
069700         SET WS-MATCH-SUB TO WS-LOC-SUB
069800         SET WS-FOUND TO TRUE.
069900*
070000*-------------------------------------------------------------*
070100 E900-WRITE-DETAIL.
070200*-------------------------------------------------------------*
070300     MOVE SPACE TO LINEPR.
070400     WRITE LINEPR FROM DETAIL-LINE AFTER ADVANCING 1.
070500 E900-WRITE-DETAIL-EX.
070600     EXIT.
070700*
070800*-------------------------------------------------------------*
070900 F000-DERIVE-DOW.
071000*    ZELLER'S CONGRUENCE, SAME CALCULATION AS RTEFIND
071100*    B050-DERIVE-DOW - KEPT HERE TOO SINCE THIS SHOP DOES NOT
071200*    CALL BETWEEN PROGRAMS FOR A FEW LINES OF ARITHMETIC.
071300*-------------------------------------------------------------*
071400     MOVE TT-TRAVEL-DATE TO WS-DATE-NUM.
071500     MOVE WS-DATE-CCYY   TO WS-Z-YEAR.
071600     MOVE WS-DATE-MM     TO WS-Z-MONTH.
071700     MOVE WS-DATE-DD     TO WS-Z-DAY.
071800     IF WS-Z-MONTH < 3
071900         SUBTRACT 1 FROM WS-Z-YEAR
072000         ADD 12 TO WS-Z-MONTH
072100     END-IF.
072200     DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
072300     COMPUTE WS-Z-TEMP = 13 * (WS-Z-MONTH + 1).
072400     DIVIDE WS-Z-TEMP BY 5 GIVING WS-Z-TERM1.
072500     DIVIDE WS-Z-K BY 4 GIVING WS-Z-KDIV4.
072600     DIVIDE WS-Z-J BY 4 GIVING WS-Z-JDIV4.
072700     COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM1 + WS-Z-K
072800                       + WS-Z-KDIV4 + WS-Z-JDIV4
072900                       - (2 * WS-Z-J).
073000     DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
073100     IF WS-Z-H < 0
073200         ADD 7 TO WS-Z-H
073300     END-IF.
073400     COMPUTE WS-Z-TEMP2 = WS-Z-H + 5.
073500     DIVIDE WS-Z-TEMP2 BY 7 GIVING WS-Z-QUOT
073600                            REMAINDER WS-DAY-OF-WEEK.
073700     ADD 1 TO WS-DAY-OF-WEEK.
073800 F000-DERIVE-DOW-EX.
073900     EXIT.
074000*
074100*-------------------------------------------------------------*
074200 F010-DAY-IN-SET.
074300*-------------------------------------------------------------*
074400     SET WS-DAY-FOUND-SW TO "N".
074500     PERFORM F011-CHECK-ONE-DAY
074600         VARYING WS-SCAN-DAY-SUB FROM 1 BY 1
074700         UNTIL WS-SCAN-DAY-SUB > WS-TRN-DAY-CNT-T (WS-TRN-SUB)
074800            OR WS-DAY-FOUND.
074900 F010-DAY-IN-SET-EX.
075000     EXIT.
075100 F011-CHECK-ONE-DAY.
075200     IF WS-TRN-DAY-T (WS-TRN-SUB WS-SCAN-DAY-SUB)
075300            = WS-DAY-OF-WEEK
075400         SET WS-DAY-FOUND TO TRUE.
075500*
075600*-------------------------------------------------------------*
075700 D800-REWRITE-MASTER.
075800*    END OF RUN - WHOLE TABLE BACK OUT TO TRNNEW, TOMBSTONED
075900*    ROWS DROPPED.
076000*-------------------------------------------------------------*
076100     PERFORM D801-REWRITE-ONE-ROW
076200         VARYING WS-TRN-SUB FROM 1 BY 1
076300         UNTIL WS-TRN-SUB > WS-TRN-CNT.
076400 D800-REWRITE-MASTER-EX.
076500     EXIT.
076600 D801-REWRITE-ONE-ROW.
076700     IF WS-TRN-LIVE (WS-TRN-SUB)
076800         MOVE WS-TRN-ID-T      (WS-TRN-SUB) TO TRN-NEW-ID
076900         MOVE WS-TRN-ORG-T     (WS-TRN-SUB) TO TRN-NEW-ORG-ID
077000         MOVE WS-TRN-DST-T     (WS-TRN-SUB) TO TRN-NEW-DST-ID
077100         MOVE WS-TRN-TYPE-T    (WS-TRN-SUB) TO TRN-NEW-TYPE
077200         MOVE WS-TRN-DAY-CNT-T (WS-TRN-SUB) TO TRN-NEW-DAYS-CNT
077300         MOVE WS-TRN-DAY-T (WS-TRN-SUB 1)   TO TRN-NEW-DAYS (1)
077400         MOVE WS-TRN-DAY-T (WS-TRN-SUB 2)   TO TRN-NEW-DAYS (2)
077500         MOVE WS-TRN-DAY-T (WS-TRN-SUB 3)   TO TRN-NEW-DAYS (3)
077600         MOVE WS-TRN-DAY-T (WS-TRN-SUB 4)   TO TRN-NEW-DAYS (4)
077700         MOVE WS-TRN-DAY-T (WS-TRN-SUB 5)   TO TRN-NEW-DAYS (5)
077800         MOVE WS-TRN-DAY-T (WS-TRN-SUB 6)   TO TRN-NEW-DAYS (6)
077900         MOVE WS-TRN-DAY-T (WS-TRN-SUB 7)   TO TRN-NEW-DAYS (7)
078000         WRITE TRN-NEW-REC
078100     END-IF.
078200*
078300*-------------------------------------------------------------*
078400 D900-PRINT-TOTALS.
078500*-------------------------------------------------------------*
078600     MOVE SPACE TO LINEPR.
078700     WRITE LINEPR AFTER ADVANCING 2.
078800     MOVE WS-ADD-CNT TO FT-ADDS.
078900     MOVE WS-CHG-CNT TO FT-CHGS.
079000     MOVE WS-DEL-CNT TO FT-DELS.
079100     MOVE WS-REJ-CNT TO FT-REJS.
079200     MOVE SPACE TO LINEPR.
079300     WRITE LINEPR FROM FOOTER-LINE AFTER ADVANCING 1.
079400 D900-PRINT-TOTALS-EX.
079500     EXIT.
079600*
079700*-------------------------------------------------------------*
079800 Z100-INVALIDATE-CACHE.
079900*    CACHE-INVALIDATION RULE (CACHESERVICE). A SINGLE BATCH
080000*    RUN HAS NO CROSS-RUN ROUTE REPORT CACHE TO CLEAR, SO THIS
080100*    IS A NO-OP - IT STAYS HERE, CALLED FROM EVERY SUCCESSFUL
080200*    ADD/CHANGE/DELETE ABOVE, BECAUSE THE CALL SITES THEMSELVES
080300*    ARE THE RULE. NEVER PERFORMED FROM LOCMAINT - A LOCATION
080400*    EDIT ALONE DOES NOT CHANGE LEG ROUTING.
080500*-------------------------------------------------------------*
080600     CONTINUE.
080700 Z100-INVALIDATE-CACHE-EX.
080800     EXIT.
080900*
081000*-------------------------------------------------------------*
081100 Z000-END-PROGRAM.
081200*-------------------------------------------------------------*
081300     CLOSE LOCMAST TRNMAST TRNTRANIN TRNNEW TRNRPT.
081400 Z000-END-PROGRAM-EX.
081500     EXIT.
