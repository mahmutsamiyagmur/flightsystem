000100*----------------------------------------------------------*
000200*  TRNMAST  -  TRANSPORTATION LEG MASTER RECORD LAYOUT.    *
000300*              ONE ROW PER SCHEDULED LEG (BUS/SUBWAY/      *
000400*              UBER/FLIGHT) BETWEEN TWO LOCATIONS, TAGGED  *
000500*              WITH THE DAYS OF THE WEEK IT RUNS.          *
000600*----------------------------------------------------------*
000700*  MODIFICATION HISTORY:
000800*    ADDED:  02/03/1988  D BLACK
000900*    CHANGED TRN-OPERATING-DAYS FROM A 7-BYTE MON-SUN MASK
001000*    TO AN OCCURS TABLE OF DAY NUMBERS, PER ROUTING DESK -
001100*    MOST LEGS RUN 1 OR 2 DAYS AND THE MASK WASTED A SCAN.
001200*----------------------------------------------------------*
001300 01  TRN-MASTER-REC.
001400     05  TRN-ID                  PIC 9(09).
001500     05  TRN-ORIGIN-LOC-ID       PIC 9(09).
001600     05  TRN-DEST-LOC-ID         PIC 9(09).
001700     05  TRN-TYPE                PIC X(08).
001800         88  TRN-TYPE-IS-BUS     VALUE "BUS".
001900         88  TRN-TYPE-IS-SUBWAY  VALUE "SUBWAY".
002000         88  TRN-TYPE-IS-UBER    VALUE "UBER".
002100         88  TRN-TYPE-IS-FLIGHT  VALUE "FLIGHT".
002200     05  TRN-OPERATING-DAYS-CNT  PIC 9(01).
002300     05  TRN-OPERATING-DAYS      PIC 9(01)
002400                                  OCCURS 7 TIMES.
002500     05  FILLER                  PIC X(17).
