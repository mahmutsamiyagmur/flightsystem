000100*----------------------------------------------------------*
000200*  LOCMAST  -  LOCATION MASTER RECORD LAYOUT.              *
000300*              ONE ROW PER NAMED LOCATION (AIRPORT, RAIL   *
000400*              STOP, BUS STOP, TAXI STAND, ETC) THAT A     *
000500*              TRANSPORTATION LEG CAN ORIGINATE OR END AT. *
000600*----------------------------------------------------------*
000700*  MODIFICATION HISTORY:
000800*    ADDED:  09/14/1987  D BLACK
000900*    ADDED LOC-CODE AS SHORT BUSINESS KEY SO ROUTE CLERKS
001000*    DO NOT HAVE TO QUOTE THE SURROGATE ID OVER THE PHONE.
001100*----------------------------------------------------------*
001200 01  LOC-MASTER-REC.
001300     05  LOC-ID                 PIC 9(09).
001400     05  LOC-NAME                PIC X(60).
001500     05  LOC-COUNTRY             PIC X(40).
001600     05  LOC-CITY                PIC X(40).
001700     05  LOC-CODE                PIC X(10).
001800     05  FILLER                  PIC X(41).
